000100* MSMFST.cpybk
000200*----------------------------------------------------------------*
000300* COMMON FILE STATUS WORK AREA.                                  *
000400* COPIED AS "01 WK-C-COMMON. COPY MSMFST." INTO EVERY MSM PROGRAM*
000500* THAT OPENS A SEQUENTIAL, LINE SEQUENTIAL OR INDEXED FILE.      *
000600*----------------------------------------------------------------*
000700* TAG    DEV       DATE        DESCRIPTION                       *
000800* ------ --------- ----------- --------------------------------- *
000900* MSM001 RENDIG    12/06/1991  INITIAL VERSION - LIFTED FROM THE *
001000*                              OLD ASCMWS/FIL3090 CONDITION SET. *
001100* MSM014 KTHOO     28/11/1998  Y2K - WK-C-RUN-DATE WIDENED TO    *
001200*                              CCYYMMDD (WAS YYMMDD).            *
001300*----------------------------------------------------------------*
001400     05  WK-C-FILE-STATUS        PIC X(02)  VALUE "00".
001500         88  WK-C-SUCCESSFUL               VALUE "00" "02" "04".
001600         88  WK-C-END-OF-FILE              VALUE "10".
001700         88  WK-C-DUPLICATE-KEY            VALUE "22".
001800         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001900         88  WK-C-FILE-NOT-FOUND           VALUE "35" "41".
002000     05  WK-C-RUN-DATE            PIC X(08)  VALUE SPACES.
002100     05  WK-C-RUN-TIME            PIC X(06)  VALUE SPACES.
002200     05  WK-C-RUN-TIMESTAMP       PIC X(14)  VALUE SPACES.
002300*                        RUN DATE/TIME, MOVED FROM SYSTEM AT
002400*                        PROGRAM START, USED AS THE ALERT
002500*                        CREATED/RESOLVED TIMESTAMP FOR THE RUN.
