000100* MSMACT.cpybk
000200*----------------------------------------------------------------*
000300* ALERT-ACTIONS RECORD - ACK/RES TRANSACTION SUBMITTED AGAINST AN*
000400* ALERT.  FIXED LENGTH 40.                                       *
000500*----------------------------------------------------------------*
000600* TAG    DEV       DATE        DESCRIPTION                       *
000700* ------ --------- ----------- --------------------------------- *
000800* MSM007 RENDIG    12/06/1991  INITIAL VERSION.                  *
000900*----------------------------------------------------------------*
001000 01  MSM-ACT-RECORD.
001100     05  AC-ACTION-CODE          PIC X(03).
001200         88  AC-IS-ACK                     VALUE "ACK".
001300         88  AC-IS-RES                     VALUE "RES".
001400*                        ACK = ACKNOWLEDGE, RES = RESOLVE
001500     05  AC-ALERT-ID             PIC 9(07).
001600*                        ALERT ID BEING ACTIONED
001700     05  AC-USER-ID              PIC X(20).
001800*                        ACTING USER, REQUIRED FOR ACK
001900     05  FILLER                  PIC X(10).
002000*                        RESERVED FOR FUTURE EXPANSION
