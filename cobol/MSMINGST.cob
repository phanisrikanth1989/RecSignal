000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      MSMINGST IS INITIAL.
000500 AUTHOR.          R T DIGNADICE.
000600 INSTALLATION.    ENTERPRISE SYSTEMS - MONITORING GROUP.
000700 DATE-WRITTEN.    12/06/1991.
000800 DATE-COMPILED.
000900 SECURITY.        THIS PROGRAM AND ANY ASSOCIATED LISTINGS ARE
001000                   THE PROPERTY OF THIS INSTALLATION.  DISCLOSURE
001100                   OUTSIDE THE MONITORING GROUP IS PROHIBITED.
001200*----------------------------------------------------------------*
001300*DESCRIPTION : RECSIGNAL METRIC INGESTION DRIVER.  READS THE
001400*              INBOUND METRIC-READINGS FILE (GROUPED BY
001500*              HOSTNAME), RESOLVES/AUTO-REGISTERS THE OWNING
001600*              SERVER, APPENDS EVERY READING TO METRIC HISTORY,
001700*              CALLS MSMVENG TO CLASSIFY/ALERT EACH READING,
001800*              WRITES ONE INGEST-SUMMARY LINE PER HOST BATCH,
001900*              REWRITES THE SERVERS AND ALERTS MASTERS, AND
002000*              FINALLY CALLS MSMRSUM FOR THE ALERT SUMMARY
002100*              REPORT.
002200*----------------------------------------------------------------*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                      *
002500*----------------------------------------------------------------*
002600* MSM201 - RENDIG  - 12/06/1991 - INITIAL VERSION.                MSM201  
002700* MSM209 - RENDIG  - 03/09/1992 - AUTO-REGISTRATION NOW STAMPS    MSM209  
002800*                                 THE SERVER-TYPE FROM THE
002900*                                 READING INSTEAD OF DEFAULTING
003000*                                 TO "UNIX" - ORACLE HOSTS WERE
003100*                                 COMING IN MIS-TYPED.
003200* MSM119 - KTHOO   - 28/11/1998 - Y2K REVIEW.  WS-C-SYS-CEN IS    MSM119  
003300*                                 HARD-CODED TO "20" - VALID
003400*                                 UNTIL 2099.  ENTRY ADDED FOR
003500*                                 THE CENTURY SIGN-OFF LOG.
003600* MSM131 - RENDIG  - 20/03/2001 - THE SERVERS AND ALERTS MASTERS  MSM131  
003700*                                 ARE NOW REWRITTEN IN FULL FROM
003800*                                 THE IN-MEMORY TABLES RATHER
003900*                                 THAN JUST APPENDED TO, SO A
004000*                                 SERVER MARKED INACTIVE STAYS
004100*                                 INACTIVE ACROSS RUNS.
004200* MSM140 - PATEG   - 08/11/2004 - REQUEST 40390.  INGEST-SUMMARY  MSM140  
004300*                                 NOW ALSO FLUSHES FOR THE LAST
004400*                                 HOST BATCH IN THE FILE - IT WAS
004500*                                 BEING DROPPED WHEN THE RUN
004600*                                 REACHED END OF FILE MID-BATCH.
004700*----------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT MSM-MTR-FILE ASSIGN TO METRICRDG
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS WK-C-FILE-STATUS.
006400
006500     SELECT MSM-SVR-FILE ASSIGN TO SERVERMST
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800
006900     SELECT MSM-CFG-FILE ASSIGN TO CONFIGMST
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WK-C-FILE-STATUS.
007200
007300     SELECT MSM-ALT-FILE ASSIGN TO ALERTMST
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS WK-C-FILE-STATUS.
007600
007700     SELECT MSM-MHS-FILE ASSIGN TO METRICHST
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS WK-C-FILE-STATUS.
008000
008100     SELECT MSM-ISM-FILE ASSIGN TO INGESTSUM
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS WK-C-FILE-STATUS.
008400
008500***************
008600 DATA DIVISION.
008700 FILE SECTION.
008800**************
008900 FD  MSM-MTR-FILE
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS MSM-MTR-RECORD.
009200     COPY MSMMTR.
009300
009400 FD  MSM-SVR-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS MSM-SVR-RECORD.
009700     COPY MSMSVR.
009800
009900 FD  MSM-CFG-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS MSM-CFG-RECORD.
010200     COPY MSMCFG.
010300
010400 FD  MSM-ALT-FILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS MSM-ALT-RECORD.
010700     COPY MSMALT.
010800
010900 FD  MSM-MHS-FILE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS MSM-MHS-RECORD.
011200     COPY MSMMHS.
011300
011400 FD  MSM-ISM-FILE
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS MSM-ISM-RECORD.
011700     COPY MSMISM.
011800
011900*************************
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                       PIC X(24) VALUE
012300     "** PROGRAM MSMINGST  **".
012400
012500 01  WK-C-COMMON.
012600     COPY MSMFST.
012700
012800 01  WK-C-WORK-AREA.
012900     05  WS-C-EOF-SW              PIC X(01) VALUE "N".
013000         88  WS-C-EOF                     VALUE "Y".
013100     05  WS-C-MTR-EOF-SW          PIC X(01) VALUE "N".
013200         88  WS-C-MTR-EOF                 VALUE "Y".
013300     05  WS-C-ANY-RECORD-SW       PIC X(01) VALUE "N".
013400         88  WS-C-ANY-RECORD-FOUND        VALUE "Y".
013500     05  WS-C-SVR-FOUND-SW        PIC X(01) VALUE "N".
013600         88  WS-C-SVR-WAS-FOUND           VALUE "Y".
013700     05  WS-N-CURRENT-SVR-ID      PIC 9(05) COMP VALUE ZERO.
013800     05  WS-N-HOST-SVR-ID         PIC 9(05) COMP VALUE ZERO.
013900     05  WS-N-HOST-METRICS-STORED PIC 9(05) COMP VALUE ZERO.
014000     05  WS-N-HOST-ALERTS-RAISED  PIC 9(05) COMP VALUE ZERO.
014100     05  WS-N-SVR-TABLE-IX        PIC 9(05) COMP VALUE ZERO.
014200     05  WS-C-PRIOR-HOSTNAME      PIC X(30) VALUE SPACES.
014300     05  FILLER                   PIC X(04) VALUE SPACES.
014400
014500* RUN-DATE/TIME WORK AREA - BUILT ONCE AT START-UP AND CARRIED
014600* INTO EVERY TIMESTAMP WRITTEN THIS RUN (MH-TIMESTAMP SOURCE,
014700* AL-CREATED-TS, AL-RESOLVED-TS).
014800 01  WK-C-RUNDATE-AREA.
014900     05  WS-C-SYSDATE.
015000         10  WS-C-SYS-CEN         PIC X(02) VALUE "20".
015100         10  WS-C-SYS-YMD         PIC 9(06).
015200     05  WS-C-SYS-YMD-PARTS REDEFINES WS-C-SYS-YMD.
015300         10  WS-C-SYS-YY          PIC 9(02).
015400         10  WS-C-SYS-MM          PIC 9(02).
015500         10  WS-C-SYS-DD          PIC 9(02).
015600     05  WS-C-SYSTIME-RAW         PIC 9(08).
015700     05  WS-C-SYSTIME-PARTS REDEFINES WS-C-SYSTIME-RAW.
015800         10  WS-C-TIME-HH         PIC 9(02).
015900         10  WS-C-TIME-MM         PIC 9(02).
016000         10  WS-C-TIME-SS         PIC 9(02).
016100         10  WS-C-TIME-HS         PIC 9(02).
016200     05  WS-C-RUN-TIMESTAMP       PIC X(14) VALUE SPACES.
016300     05  WS-N-RUN-TIMESTAMP REDEFINES WS-C-RUN-TIMESTAMP
016400                                  PIC 9(14).
016500
016600 COPY MSMCFGT.
016700 COPY MSMSVRT.
016800 COPY MSMALTT.
016900 COPY VENG.
017000 COPY RSUM.
017100
017200 PROCEDURE DIVISION.
017300**********************
017400 MAIN-MODULE.
017500
017600     PERFORM A000-INITIALIZATION
017700        THRU A000-EXIT.
017800
017900     PERFORM B000-LOAD-MASTER-TABLES
018000        THRU B000-EXIT.
018100
018200     PERFORM C000-PROCESS-READINGS
018300        THRU C000-EXIT.
018400
018500     PERFORM D000-REWRITE-MASTERS
018600        THRU D000-EXIT.
018700
018800     PERFORM E000-PRINT-ALERT-SUMMARY
018900        THRU E000-EXIT.
019000
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300
019400     GOBACK.
019500
019600* ----------------------------------------------------------------
019700* BUILD THE RUN TIMESTAMP ONCE, FROM THE SYSTEM DATE/TIME.
019800* ----------------------------------------------------------------
019900 A000-INITIALIZATION.
020000
020100     ACCEPT WS-C-SYS-YMD    FROM DATE.
020200     ACCEPT WS-C-SYSTIME-RAW FROM TIME.
020300
020400     STRING WS-C-SYS-CEN     DELIMITED BY SIZE
020500            WS-C-SYS-YMD     DELIMITED BY SIZE
020600            WS-C-TIME-HH     DELIMITED BY SIZE
020700            WS-C-TIME-MM     DELIMITED BY SIZE
020800            WS-C-TIME-SS     DELIMITED BY SIZE
020900       INTO WS-C-RUN-TIMESTAMP
021000     END-STRING.
021100
021200     MOVE WS-C-SYS-CEN        TO WK-C-RUN-DATE(1:2).
021300     MOVE WS-C-SYS-YMD        TO WK-C-RUN-DATE(3:6).
021400     STRING WS-C-TIME-HH      DELIMITED BY SIZE
021500            WS-C-TIME-MM      DELIMITED BY SIZE
021600            WS-C-TIME-SS      DELIMITED BY SIZE
021700       INTO WK-C-RUN-TIME
021800     END-STRING.
021900     MOVE WS-C-RUN-TIMESTAMP  TO WK-C-RUN-TIMESTAMP.
022000
022100 A000-EXIT.
022200 EXIT.
022300
022400* ----------------------------------------------------------------
022500* LOAD THE THRESHOLD-CONFIG, SERVERS AND ALERTS MASTERS INTO THE
022600* IN-MEMORY TABLES MSMVENG AND MSMRSUM SEARCH AGAINST.
022700* ----------------------------------------------------------------
022800 B000-LOAD-MASTER-TABLES.
022900
023000     MOVE ZERO TO WK-N-CFG-COUNT.
023100     OPEN INPUT MSM-CFG-FILE.
023200     IF NOT WK-C-SUCCESSFUL
023300        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-CFG-FILE"
023400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500        GO TO Y900-ABNORMAL-TERMINATION
023600     END-IF.
023700     MOVE "N" TO WS-C-EOF-SW.
023800     PERFORM B100-LOAD-CONFIG-TABLE
023900        THRU B100-EXIT
024000        UNTIL WS-C-EOF.
024100     CLOSE MSM-CFG-FILE.
024200
024300     MOVE ZERO TO WK-N-SVR-COUNT WK-N-SVR-NEXT-ID.
024400     OPEN INPUT MSM-SVR-FILE.
024500     IF NOT WK-C-SUCCESSFUL
024600           AND NOT WK-C-FILE-NOT-FOUND
024700        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-SVR-FILE"
024800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900        GO TO Y900-ABNORMAL-TERMINATION
025000     END-IF.
025100     MOVE "N" TO WS-C-EOF-SW.
025200     IF WK-C-SUCCESSFUL
025300        PERFORM B200-LOAD-SERVER-TABLE
025400           THRU B200-EXIT
025500           UNTIL WS-C-EOF
025600        CLOSE MSM-SVR-FILE
025700     END-IF.
025800
025900     MOVE ZERO TO WK-N-ALT-COUNT WK-N-ALT-NEXT-ID.
026000     OPEN INPUT MSM-ALT-FILE.
026100     IF NOT WK-C-SUCCESSFUL
026200           AND NOT WK-C-FILE-NOT-FOUND
026300        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-ALT-FILE"
026400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500        GO TO Y900-ABNORMAL-TERMINATION
026600     END-IF.
026700     MOVE "N" TO WS-C-EOF-SW.
026800     IF WK-C-SUCCESSFUL
026900        PERFORM B300-LOAD-ALERT-TABLE
027000           THRU B300-EXIT
027100           UNTIL WS-C-EOF
027200        CLOSE MSM-ALT-FILE
027300     END-IF.
027400
027500 B000-EXIT.
027600 EXIT.
027700
027800 B100-LOAD-CONFIG-TABLE.
027900
028000     READ MSM-CFG-FILE
028100        AT END
028200           SET WS-C-EOF TO TRUE
028300        NOT AT END
028400           ADD 1 TO WK-N-CFG-COUNT
028500           SET WK-X-CFG-IX TO WK-N-CFG-COUNT
028600           MOVE CF-METRIC-TYPE
028700              TO WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
028800           MOVE CF-ENVIRONMENT
028900              TO WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
029000           MOVE CF-HOSTNAME
029100              TO WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
029200           MOVE CF-PATH-LABEL
029300              TO WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
029400           MOVE CF-WARNING
029500              TO WK-C-CFG-WARNING(WK-X-CFG-IX)
029600           MOVE CF-CRITICAL
029700              TO WK-C-CFG-CRITICAL(WK-X-CFG-IX)
029800     END-READ.
029900
030000 B100-EXIT.
030100 EXIT.
030200
030300 B200-LOAD-SERVER-TABLE.
030400
030500     READ MSM-SVR-FILE
030600        AT END
030700           SET WS-C-EOF TO TRUE
030800        NOT AT END
030900           ADD 1 TO WK-N-SVR-COUNT
031000           SET WK-X-SVR-IX TO WK-N-SVR-COUNT
031100           MOVE SV-ID          TO WK-C-SVR-ID(WK-X-SVR-IX)
031200           MOVE SV-HOSTNAME    TO WK-C-SVR-HOSTNAME(WK-X-SVR-IX)
031300           MOVE SV-ENVIRONMENT
031400                              TO WK-C-SVR-ENVIRONMENT(WK-X-SVR-IX)
031500           MOVE SV-TYPE        TO WK-C-SVR-TYPE(WK-X-SVR-IX)
031600           MOVE SV-ACTIVE      TO WK-C-SVR-ACTIVE(WK-X-SVR-IX)
031700           IF SV-ID > WK-N-SVR-NEXT-ID
031800              MOVE SV-ID       TO WK-N-SVR-NEXT-ID
031900           END-IF
032000     END-READ.
032100
032200 B200-EXIT.
032300 EXIT.
032400
032500 B300-LOAD-ALERT-TABLE.
032600
032700     READ MSM-ALT-FILE
032800        AT END
032900           SET WS-C-EOF TO TRUE
033000        NOT AT END
033100           ADD 1 TO WK-N-ALT-COUNT
033200           SET WK-X-ALT-IX TO WK-N-ALT-COUNT
033300           MOVE AL-ID          TO WK-C-ALT-ID(WK-X-ALT-IX)
033400           MOVE AL-SERVER-ID   TO WK-C-ALT-SERVER-ID(WK-X-ALT-IX)
033500           MOVE AL-METRIC      TO WK-C-ALT-METRIC(WK-X-ALT-IX)
033600           MOVE AL-SEVERITY    TO WK-C-ALT-SEVERITY(WK-X-ALT-IX)
033700           MOVE AL-LABEL       TO WK-C-ALT-LABEL(WK-X-ALT-IX)
033800           MOVE AL-VALUE       TO WK-C-ALT-VALUE(WK-X-ALT-IX)
033900           MOVE AL-MESSAGE     TO WK-C-ALT-MESSAGE(WK-X-ALT-IX)
034000           MOVE AL-STATUS      TO WK-C-ALT-STATUS(WK-X-ALT-IX)
034100           MOVE AL-ACK-BY      TO WK-C-ALT-ACK-BY(WK-X-ALT-IX)
034200           MOVE AL-CREATED-TS  TO WK-C-ALT-CREATED-TS(WK-X-ALT-IX)
034300           MOVE AL-RESOLVED-TS
034400              TO WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX)
034500           IF AL-ID > WK-N-ALT-NEXT-ID
034600              MOVE AL-ID       TO WK-N-ALT-NEXT-ID
034700           END-IF
034800     END-READ.
034900
035000 B300-EXIT.
035100 EXIT.
035200
035300* ----------------------------------------------------------------
035400* MAIN INGESTION LOOP - PRIMING READ FOLLOWED BY PROCESS-UNTIL-
035500* EOF, WITH A CONTROL BREAK ON MR-HOSTNAME WRITING ONE INGEST-
035600* SUMMARY LINE PER HOST BATCH (MSM140 - INCLUDING LAST BATCH).
035700* ----------------------------------------------------------------
035800 C000-PROCESS-READINGS.
035900
036000     OPEN INPUT  MSM-MTR-FILE.
036100     IF NOT WK-C-SUCCESSFUL
036200        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-MTR-FILE"
036300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036400        GO TO Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600
036700     OPEN OUTPUT MSM-MHS-FILE.
036800     IF NOT WK-C-SUCCESSFUL
036900        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-MHS-FILE"
037000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037100        GO TO Y900-ABNORMAL-TERMINATION
037200     END-IF.
037300
037400     OPEN OUTPUT MSM-ISM-FILE.
037500     IF NOT WK-C-SUCCESSFUL
037600        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-ISM-FILE"
037700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037800        GO TO Y900-ABNORMAL-TERMINATION
037900     END-IF.
038000
038100     PERFORM C100-READ-NEXT-READING
038200        THRU C100-EXIT.
038300
038400     PERFORM C200-PROCESS-ONE-READING
038500        THRU C200-EXIT
038600        UNTIL WS-C-MTR-EOF.
038700
038800     IF WS-C-ANY-RECORD-FOUND
038900        PERFORM C900-WRITE-INGEST-SUMMARY
039000           THRU C900-EXIT
039100     END-IF.
039200
039300     CLOSE MSM-MTR-FILE MSM-MHS-FILE MSM-ISM-FILE.
039400
039500 C000-EXIT.
039600 EXIT.
039700
039800 C100-READ-NEXT-READING.
039900
040000     READ MSM-MTR-FILE
040100        AT END
040200           SET WS-C-MTR-EOF TO TRUE
040300     END-READ.
040400
040500 C100-EXIT.
040600 EXIT.
040700
040800 C200-PROCESS-ONE-READING.
040900
041000     IF WS-C-ANY-RECORD-FOUND
041100           AND MR-HOSTNAME NOT = WS-C-PRIOR-HOSTNAME
041200        PERFORM C900-WRITE-INGEST-SUMMARY
041300           THRU C900-EXIT
041400        MOVE ZERO TO WS-N-HOST-METRICS-STORED
041500        MOVE ZERO TO WS-N-HOST-ALERTS-RAISED
041600     END-IF.
041700
041800     SET WS-C-ANY-RECORD-FOUND TO TRUE.
041900     MOVE MR-HOSTNAME TO WS-C-PRIOR-HOSTNAME.
042000
042100     PERFORM C300-RESOLVE-SERVER
042200        THRU C300-EXIT.
042300     MOVE WS-N-CURRENT-SVR-ID TO WS-N-HOST-SVR-ID.
042400
042500     PERFORM C400-APPEND-HISTORY
042600        THRU C400-EXIT.
042700
042800     PERFORM C500-INVOKE-ALERT-ENGINE
042900        THRU C500-EXIT.
043000
043100     ADD 1 TO WS-N-HOST-METRICS-STORED.
043200
043300     PERFORM C100-READ-NEXT-READING
043400        THRU C100-EXIT.
043500
043600 C200-EXIT.
043700 EXIT.
043800
043900* RESOLVE THE READING'S HOSTNAME AGAINST THE SERVERS TABLE;
044000* AUTO-REGISTER A NEW SERVER WHEN THE HOSTNAME IS NOT KNOWN.
044100 C300-RESOLVE-SERVER.
044200
044300     MOVE "N" TO WS-C-SVR-FOUND-SW.
044400     SET WK-X-SVR-IX TO 1.
044500     IF WK-N-SVR-COUNT > ZERO
044600        SEARCH WK-C-SVR-ENTRY
044700           AT END
044800              CONTINUE
044900           WHEN WK-C-SVR-HOSTNAME(WK-X-SVR-IX) = MR-HOSTNAME
045000              SET WS-C-SVR-WAS-FOUND TO TRUE
045100              MOVE WK-C-SVR-ID(WK-X-SVR-IX) TO WS-N-CURRENT-SVR-ID
045200        END-SEARCH
045300     END-IF.
045400
045500     IF NOT WS-C-SVR-WAS-FOUND
045600        ADD 1 TO WK-N-SVR-NEXT-ID
045700        ADD 1 TO WK-N-SVR-COUNT
045800        SET WK-X-SVR-IX TO WK-N-SVR-COUNT
045900        MOVE WK-N-SVR-NEXT-ID TO WK-C-SVR-ID(WK-X-SVR-IX)
046000        MOVE MR-HOSTNAME      TO WK-C-SVR-HOSTNAME(WK-X-SVR-IX)
046100        MOVE MR-ENVIRONMENT   TO WK-C-SVR-ENVIRONMENT(WK-X-SVR-IX)
046200        MOVE MR-SERVER-TYPE   TO WK-C-SVR-TYPE(WK-X-SVR-IX)
046300        MOVE "Y"              TO WK-C-SVR-ACTIVE(WK-X-SVR-IX)
046400        MOVE WK-N-SVR-NEXT-ID TO WS-N-CURRENT-SVR-ID
046500     END-IF.
046600
046700 C300-EXIT.
046800 EXIT.
046900
047000* EVERY READING IS PERSISTED TO HISTORY REGARDLESS OF OUTCOME.
047100 C400-APPEND-HISTORY.
047200
047300     MOVE MR-HOSTNAME     TO MH-HOSTNAME.
047400     MOVE MR-ENVIRONMENT  TO MH-ENVIRONMENT.
047500     MOVE MR-SERVER-TYPE  TO MH-SERVER-TYPE.
047600     MOVE MR-METRIC-TYPE  TO MH-METRIC-TYPE.
047700     MOVE MR-VALUE        TO MH-VALUE.
047800     MOVE MR-LABEL        TO MH-LABEL.
047900     MOVE MR-TIMESTAMP    TO MH-TIMESTAMP.
048000     MOVE WS-N-CURRENT-SVR-ID TO MH-SERVER-ID.
048100     WRITE MSM-MHS-RECORD.
048200
048300 C400-EXIT.
048400 EXIT.
048500
048600* CALL THE ALERT ENGINE FOR THIS READING.
048700 C500-INVOKE-ALERT-ENGINE.
048800
048900     MOVE WS-N-CURRENT-SVR-ID TO WK-C-VENG-SERVER-ID.
049000     MOVE MR-ENVIRONMENT      TO WK-C-VENG-ENVIRONMENT.
049100     MOVE MR-HOSTNAME         TO WK-C-VENG-HOSTNAME.
049200     MOVE MR-METRIC-TYPE      TO WK-C-VENG-METRIC-TYPE.
049300     MOVE MR-VALUE            TO WK-C-VENG-VALUE.
049400     MOVE MR-LABEL            TO WK-C-VENG-LABEL.
049500     MOVE WS-C-RUN-TIMESTAMP  TO WK-C-VENG-RUN-TS.
049600
049700     CALL "MSMVENG" USING WK-C-VENG-RECORD
049800                          WK-C-CFG-TABLE
049900                          WK-C-ALT-TABLE.
050000
050100     IF WK-C-VENG-RAISED
050200        ADD 1 TO WS-N-HOST-ALERTS-RAISED
050300     END-IF.
050400
050500 C500-EXIT.
050600 EXIT.
050700
050800* FLUSH ONE INGEST-SUMMARY LINE FOR THE HOST BATCH JUST CLOSED.
050900 C900-WRITE-INGEST-SUMMARY.
051000
051100     MOVE SPACES              TO MSM-ISM-RECORD.
051200     MOVE WS-C-PRIOR-HOSTNAME TO IS-HOSTNAME.
051300     MOVE WS-N-HOST-SVR-ID    TO IS-SERVER-ID.
051400     MOVE WS-N-HOST-METRICS-STORED TO IS-METRICS-STORED.
051500     MOVE WS-N-HOST-ALERTS-RAISED  TO IS-ALERTS-RAISED.
051600     WRITE MSM-ISM-RECORD.
051700
051800 C900-EXIT.
051900 EXIT.
052000
052100* ----------------------------------------------------------------
052200* REWRITE THE SERVERS AND ALERTS MASTERS IN FULL FROM THE TABLES
052300* (MSM131).
052400* ----------------------------------------------------------------
052500 D000-REWRITE-MASTERS.
052600
052700     OPEN OUTPUT MSM-SVR-FILE.
052800     IF NOT WK-C-SUCCESSFUL
052900        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-SVR-FILE"
053000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053100        GO TO Y900-ABNORMAL-TERMINATION
053200     END-IF.
053300     PERFORM D100-WRITE-ONE-SERVER
053400        THRU D100-EXIT
053500        VARYING WK-X-SVR-IX FROM 1 BY 1
053600           UNTIL WK-X-SVR-IX > WK-N-SVR-COUNT.
053700     CLOSE MSM-SVR-FILE.
053800
053900     OPEN OUTPUT MSM-ALT-FILE.
054000     IF NOT WK-C-SUCCESSFUL
054100        DISPLAY "MSMINGST - OPEN FILE ERROR - MSM-ALT-FILE"
054200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054300        GO TO Y900-ABNORMAL-TERMINATION
054400     END-IF.
054500     PERFORM D200-WRITE-ONE-ALERT
054600        THRU D200-EXIT
054700        VARYING WK-X-ALT-IX FROM 1 BY 1
054800           UNTIL WK-X-ALT-IX > WK-N-ALT-COUNT.
054900     CLOSE MSM-ALT-FILE.
055000
055100 D000-EXIT.
055200 EXIT.
055300
055400 D100-WRITE-ONE-SERVER.
055500
055600     MOVE WK-C-SVR-ID(WK-X-SVR-IX)          TO SV-ID.
055700     MOVE WK-C-SVR-HOSTNAME(WK-X-SVR-IX)    TO SV-HOSTNAME.
055800     MOVE WK-C-SVR-ENVIRONMENT(WK-X-SVR-IX) TO SV-ENVIRONMENT.
055900     MOVE WK-C-SVR-TYPE(WK-X-SVR-IX)        TO SV-TYPE.
056000     MOVE WK-C-SVR-ACTIVE(WK-X-SVR-IX)      TO SV-ACTIVE.
056100     WRITE MSM-SVR-RECORD.
056200
056300 D100-EXIT.
056400 EXIT.
056500
056600 D200-WRITE-ONE-ALERT.
056700
056800     MOVE WK-C-ALT-ID(WK-X-ALT-IX)          TO AL-ID.
056900     MOVE WK-C-ALT-SERVER-ID(WK-X-ALT-IX)   TO AL-SERVER-ID.
057000     MOVE WK-C-ALT-METRIC(WK-X-ALT-IX)      TO AL-METRIC.
057100     MOVE WK-C-ALT-SEVERITY(WK-X-ALT-IX)    TO AL-SEVERITY.
057200     MOVE WK-C-ALT-LABEL(WK-X-ALT-IX)       TO AL-LABEL.
057300     MOVE WK-C-ALT-VALUE(WK-X-ALT-IX)       TO AL-VALUE.
057400     MOVE WK-C-ALT-MESSAGE(WK-X-ALT-IX)     TO AL-MESSAGE.
057500     MOVE WK-C-ALT-STATUS(WK-X-ALT-IX)      TO AL-STATUS.
057600     MOVE WK-C-ALT-ACK-BY(WK-X-ALT-IX)      TO AL-ACK-BY.
057700     MOVE WK-C-ALT-CREATED-TS(WK-X-ALT-IX)  TO AL-CREATED-TS.
057800     MOVE WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX) TO AL-RESOLVED-TS.
057900     WRITE MSM-ALT-RECORD.
058000
058100 D200-EXIT.
058200 EXIT.
058300
058400* ----------------------------------------------------------------
058500* HAND OFF TO THE ALERT SUMMARY REPORT WRITER.
058600* ----------------------------------------------------------------
058700 E000-PRINT-ALERT-SUMMARY.
058800
058900     MOVE WS-C-RUN-TIMESTAMP TO WK-C-RSUM-RUN-TS.
059000
059100     CALL "MSMRSUM" USING WK-C-RSUM-RECORD
059200                          WK-C-SVR-TABLE
059300                          WK-C-ALT-TABLE.
059400
059500     IF NOT WK-C-RSUM-SUCCESSFUL
059600        DISPLAY "MSMINGST - MSMRSUM RETURNED "
059700                WK-C-RSUM-RETURN-CD
059800     END-IF.
059900
060000 E000-EXIT.
060100 EXIT.
060200
060300* ----------------------------------------------------------------
060400* ABNORMAL TERMINATION
060500* ----------------------------------------------------------------
060600 Y900-ABNORMAL-TERMINATION.
060700
060800     SET UPSI-SWITCH-0 TO ON.
060900     PERFORM Z000-END-PROGRAM-ROUTINE
061000        THRU Z099-END-PROGRAM-ROUTINE-EX.
061100     GOBACK.
061200
061300*-----------------------------------------------------------------
061400 Z000-END-PROGRAM-ROUTINE.
061500*-----------------------------------------------------------------
061600
061700     DISPLAY "MSMINGST - RUN TIMESTAMP " WS-C-RUN-TIMESTAMP.
061800
061900 Z099-END-PROGRAM-ROUTINE-EX.
062000 EXIT.
