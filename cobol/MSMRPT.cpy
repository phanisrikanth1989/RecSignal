000100* MSMRPT.cpybk
000200*----------------------------------------------------------------*
000300* ALERT-SUMMARY-RPT FD RECORD - 132 COLUMN PRINT LINE, WRITTEN   *
000400* LINE SEQUENTIAL.                                               *
000500*----------------------------------------------------------------*
000600* TAG    DEV       DATE        DESCRIPTION                       *
000700* ------ --------- ----------- --------------------------------- *
000800* MSM009 RENDIG    12/06/1991  INITIAL VERSION.                  *
000900*----------------------------------------------------------------*
001000 01  MSM-RPT-RECORD              PIC X(132).
