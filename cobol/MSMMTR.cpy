000100* MSMMTR.cpybk
000200*----------------------------------------------------------------*
000300* METRIC-READING RECORD - ONE READING SUBMITTED BY A UNIX OR     *
000400* ORACLE MONITORING AGENT.  FIXED LENGTH 116 (112 BUSINESS BYTES *
000500* PLUS THE HOUSE 4-BYTE EXPANSION FILLER).                       *
000600*----------------------------------------------------------------*
000700* TAG    DEV       DATE        DESCRIPTION                       *
000800* ------ --------- ----------- --------------------------------- *
000900* MSM002 RENDIG    12/06/1991  INITIAL VERSION.                  *
001000*----------------------------------------------------------------*
001100 01  MSM-MTR-RECORD.
001200     05  MR-HOSTNAME             PIC X(30).
001300*                        SUBMITTING SERVER HOSTNAME
001400     05  MR-ENVIRONMENT          PIC X(04).
001500*                        DEV / UAT / PROD
001600     05  MR-SERVER-TYPE          PIC X(06).
001700*                        UNIX OR ORACLE
001800     05  MR-METRIC-TYPE          PIC X(20).
001900*                        METRIC TYPE CODE - SEE MSMVENG SEED TABLE
002000     05  MR-VALUE                PIC 9(06)V99.
002100*                        METRIC VALUE, PERCENT OR COUNT, 2 DECS
002200     05  MR-LABEL                PIC X(30).
002300*                        MOUNT POINT / TABLESPACE / SUB-LABEL
002400*                        MAY BE SPACES
002500     05  MR-TIMESTAMP            PIC X(14).
002600*                        READING TIMESTAMP CCYYMMDDHHMMSS
002700     05  FILLER                  PIC X(04).
002800*                        RESERVED FOR FUTURE EXPANSION
