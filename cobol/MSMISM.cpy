000100* MSMISM.cpybk
000200*----------------------------------------------------------------*
000300* INGEST-SUMMARY RECORD - ONE LINE PER SUBMITTING HOST IN THE    *
000400* RUN, WRITTEN LINE SEQUENTIAL.  FIXED LENGTH 80.                *
000500*----------------------------------------------------------------*
000600* TAG    DEV       DATE        DESCRIPTION                       *
000700* ------ --------- ----------- --------------------------------- *
000800* MSM008 RENDIG    12/06/1991  INITIAL VERSION.                  *
000900*----------------------------------------------------------------*
001000 01  MSM-ISM-RECORD.
001100     05  IS-HOSTNAME             PIC X(30).
001200*                        HOST WHOSE BATCH WAS PROCESSED
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  IS-SERVER-ID            PIC 9(05).
001500*                        RESOLVED/ASSIGNED SERVER ID
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  IS-METRICS-STORED       PIC 9(05).
001800*                        COUNT OF READINGS PERSISTED
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  IS-ALERTS-RAISED        PIC 9(05).
002100*                        COUNT OF NEW ALERTS CREATED
002200     05  FILLER                  PIC X(32) VALUE SPACES.
002300*                        RESERVED FOR FUTURE EXPANSION
