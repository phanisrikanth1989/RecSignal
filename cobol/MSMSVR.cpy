000100* MSMSVR.cpybk
000200*----------------------------------------------------------------*
000300* SERVER RECORD - SERVERS MASTER, KEYED BY SV-ID, UNIQUE ON      *
000400* SV-HOSTNAME.  FIXED LENGTH 50 (46 BUSINESS BYTES PLUS THE HOUSE*
000500* 4-BYTE EXPANSION FILLER).                                      *
000600*----------------------------------------------------------------*
000700* TAG    DEV       DATE        DESCRIPTION                       *
000800* ------ --------- ----------- --------------------------------- *
000900* MSM004 RENDIG    12/06/1991  INITIAL VERSION.                  *
001000*----------------------------------------------------------------*
001100 01  MSM-SVR-RECORD.
001200     05  SV-ID                   PIC 9(05).
001300*                        SERVER ID, ASSIGNED SEQUENTIALLY
001400     05  SV-HOSTNAME             PIC X(30).
001500*                        UNIQUE HOSTNAME
001600     05  SV-ENVIRONMENT          PIC X(04).
001700*                        DEV / UAT / PROD
001800     05  SV-TYPE                 PIC X(06).
001900*                        UNIX / ORACLE
002000     05  SV-ACTIVE               PIC X(01).
002100         88  SV-IS-ACTIVE                  VALUE "Y".
002200         88  SV-IS-INACTIVE                VALUE "N".
002300     05  FILLER                  PIC X(04).
002400*                        RESERVED FOR FUTURE EXPANSION
