000100* MSMCFGT.cpybk
000200*----------------------------------------------------------------*
000300* IN-MEMORY THRESHOLD-CONFIG TABLE.  CONFIG-MASTER IS LOADED INTO*
000400* THIS TABLE ONCE AT THE START OF THE RUN; MSMVENG SEARCHES IT   *
000500* INSTEAD OF DOING A KEYED READ (THE SHOP'S TFS303CH/TFS304CH    *
000600* KEYED LOOKUPS BECOME A SEARCH OVER THIS TABLE HERE).           *
000700*----------------------------------------------------------------*
000800* TAG    DEV       DATE        DESCRIPTION                       *
000900* ------ --------- ----------- --------------------------------- *
001000* MSM011 RENDIG    12/06/1991  INITIAL VERSION.                  *
001100*----------------------------------------------------------------*
001200 01  WK-C-CFG-TABLE.
001300     05  WK-N-CFG-COUNT          PIC 9(05) COMP VALUE ZERO.
001400     05  WK-C-CFG-ENTRY OCCURS 1 TO 2000 TIMES
001500             DEPENDING ON WK-N-CFG-COUNT
001600             INDEXED BY WK-X-CFG-IX.
001700         10  WK-C-CFG-METRIC-TYPE     PIC X(20).
001800         10  WK-C-CFG-ENVIRONMENT     PIC X(04).
001900         10  WK-C-CFG-HOSTNAME        PIC X(30).
002000         10  WK-C-CFG-PATH-LABEL      PIC X(30).
002100         10  WK-C-CFG-WARNING         PIC 9(04)V99.
002200         10  WK-C-CFG-CRITICAL        PIC 9(04)V99.
002300         10  FILLER                   PIC X(04).
