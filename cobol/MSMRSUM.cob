000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      MSMRSUM IS INITIAL.
000500 AUTHOR.          R T DIGNADICE.
000600 INSTALLATION.    ENTERPRISE SYSTEMS - MONITORING GROUP.
000700 DATE-WRITTEN.    12/06/1991.
000800 DATE-COMPILED.
000900 SECURITY.        THIS PROGRAM AND ANY ASSOCIATED LISTINGS ARE
001000                   THE PROPERTY OF THIS INSTALLATION.  DISCLOSURE
001100                   OUTSIDE THE MONITORING GROUP IS PROHIBITED.
001200*----------------------------------------------------------------*
001300*DESCRIPTION : RECSIGNAL ALERT SUMMARY REPORT WRITER, CALLED BY
001400*              MSMINGST AT THE END OF EVERY INGESTION RUN.
001500*              PRODUCES THE ALERT-SUMMARY-RPT FROM THE SERVERS
001600*              AND ALERTS TABLES BUILT BY THE CALLER - NO FILES
001700*              ARE READ HERE, ONLY THE ALERT-SUMMARY-RPT ITSELF
001800*              IS OPENED.  BROKEN ON ENVIRONMENT (DEV, UAT, PROD)
001900*              WITH SEVERITY/STATUS DETAIL LINES AND A DASHBOARD
002000*              TRAILER.
002100*----------------------------------------------------------------*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:                                      *
002400*----------------------------------------------------------------*
002500* MSM301 - RENDIG  - 12/06/1991 - INITIAL VERSION.                MSM301  
002600* MSM119 - KTHOO   - 28/11/1998 - Y2K REVIEW - NO DATE ARITHMETIC MSM119  
002700*                                 IN THIS PROGRAM, RUN TIMESTAMP
002800*                                 IS PASSED IN ALREADY BUILT.
002900*                                 NO CHANGE REQUIRED.
003000* MSM137 - PATEG   - 02/05/2003 - REQUEST 40217.  DASHBOARD       MSM137  
003100*                                 TRAILER NOW SHOWS SERVERS PER
003200*                                 ENVIRONMENT AS WELL AS THE
003300*                                 GRAND TOTAL - MANAGEMENT WANTED
003400*                                 THE ENVIRONMENT SPLIT WITHOUT
003500*                                 HAVING TO COUNT DETAIL LINES.
003600*----------------------------------------------------------------*
003700*
003800 ENVIRONMENT DIVISION.
003900********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT MSM-RPT-FILE ASSIGN TO ALERTRPT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100***************
005200 DATA DIVISION.
005300 FILE SECTION.
005400**************
005500 FD  MSM-RPT-FILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS MSM-RPT-RECORD.
005800     COPY MSMRPT.
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                       PIC X(24) VALUE
006400     "** PROGRAM MSMRSUM   **".
006500
006600 01  WK-C-COMMON.
006700     COPY MSMFST.
006800
006900 COPY MSMRPW.
007000
007100* LITERAL LOOKUP TABLES FOR THE THREE NESTED BREAKS - ENVIRONMENT,
007200* SEVERITY AND STATUS - EACH BUILT AS ONE VALUE CLAUSE SPLIT BY A
007300* REDEFINES SO THE DRIVING PERFORM CAN INDEX STRAIGHT INTO IT
007400* INSTEAD OF A STRING OF NESTED IFS.
007500 01  WK-C-ENV-LIST-AREA.
007600     05  WS-C-ENV-LIST            PIC X(12) VALUE
007700         "DEV UAT PROD".
007800     05  WS-C-ENV-CODE REDEFINES WS-C-ENV-LIST
007900             OCCURS 3 TIMES
008000             PIC X(04).
008100
008200 01  WK-C-SEV-LIST-AREA.
008300     05  WS-C-SEV-LIST            PIC X(16) VALUE
008400         "WARNING CRITICAL".
008500     05  WS-C-SEV-CODE REDEFINES WS-C-SEV-LIST
008600             OCCURS 2 TIMES
008700             PIC X(08).
008800
008900 01  WK-C-STA-LIST-AREA.
009000     05  WS-C-STA-LIST            PIC X(36) VALUE
009100         "OPEN        ACKNOWLEDGEDRESOLVED    ".
009200     05  WS-C-STA-CODE REDEFINES WS-C-STA-LIST
009300             OCCURS 3 TIMES
009400             PIC X(12).
009500
009600 01  WK-C-WORK-AREA.
009700     05  WS-N-ENV-IX              PIC 9(01) COMP VALUE ZERO.
009800     05  WS-N-SEV-IX              PIC 9(01) COMP VALUE ZERO.
009900     05  WS-N-STA-IX              PIC 9(01) COMP VALUE ZERO.
010000     05  WS-N-CAT-COUNT           PIC 9(05) COMP VALUE ZERO.
010100     05  WS-N-ENV-SUBTOTAL        PIC 9(05) COMP VALUE ZERO.
010200     05  WS-N-ENV-SVR-COUNT       PIC 9(05) COMP VALUE ZERO.
010300     05  WS-N-TOTAL-SERVERS       PIC 9(05) COMP VALUE ZERO.
010400     05  WS-N-ACTIVE-TOTAL        PIC 9(05) COMP VALUE ZERO.
010500     05  WS-N-ACTIVE-CRIT         PIC 9(05) COMP VALUE ZERO.
010600     05  WS-N-ACTIVE-WARN         PIC 9(05) COMP VALUE ZERO.
010700     05  WS-N-ENV-SVR-TBL OCCURS 3 TIMES
010800             PIC 9(05) COMP.
010900     05  WS-C-CURRENT-ENV         PIC X(04) VALUE SPACES.
011000     05  WS-C-CURRENT-SEV         PIC X(08) VALUE SPACES.
011100     05  WS-C-CURRENT-STA         PIC X(12) VALUE SPACES.
011200     05  FILLER                   PIC X(04) VALUE SPACES.
011300
011400 LINKAGE SECTION.
011500 COPY RSUM.
011600 COPY MSMSVRT.
011700 COPY MSMALTT.
011800
011900 PROCEDURE DIVISION USING WK-C-RSUM-RECORD
012000                          WK-C-SVR-TABLE
012100                          WK-C-ALT-TABLE.
012200**********************
012300 MAIN-MODULE.
012400
012500     PERFORM A000-INITIALIZATION
012600        THRU A000-EXIT.
012700
012800     IF WK-C-RSUM-SUCCESSFUL
012900        PERFORM B000-PRINT-HEADER
013000           THRU B000-EXIT
013100        PERFORM C000-PRINT-ONE-ENVIRONMENT
013200           THRU C000-EXIT
013300           VARYING WS-N-ENV-IX FROM 1 BY 1
013400              UNTIL WS-N-ENV-IX > 3
013500        PERFORM D000-PRINT-TRAILER
013600           THRU D000-EXIT
013700        CLOSE MSM-RPT-FILE
013800     END-IF.
013900
014000     EXIT PROGRAM.
014100
014200 A000-INITIALIZATION.
014300
014400     MOVE WK-N-SVR-COUNT TO WS-N-TOTAL-SERVERS.
014500
014600     OPEN OUTPUT MSM-RPT-FILE.
014700     IF WK-C-SUCCESSFUL
014800        SET WK-C-RSUM-SUCCESSFUL TO TRUE
014900     ELSE
015000        SET WK-C-RSUM-OPEN-ERROR TO TRUE
015100        DISPLAY "MSMRSUM - OPEN FILE ERROR - MSM-RPT-FILE"
015200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300     END-IF.
015400
015500 A000-EXIT.
015600 EXIT.
015700
015800 B000-PRINT-HEADER.
015900
016000     MOVE WK-C-RSUM-RUN-TS TO RPW-TITLE-RUN-TS.
016100     MOVE RPW-TITLE-LINE TO MSM-RPT-RECORD.
016200     WRITE MSM-RPT-RECORD.
016300     MOVE RPW-COLUMN-HEADING TO MSM-RPT-RECORD.
016400     WRITE MSM-RPT-RECORD.
016500
016600 B000-EXIT.
016700 EXIT.
016800
016900* ONE ENVIRONMENT'S BLOCK - ENVIRONMENT LINE, ITS SEVERITY/STATUS
017000* DETAIL LINES, THEN THE ENVIRONMENT SUBTOTAL LINE.
017100 C000-PRINT-ONE-ENVIRONMENT.
017200
017300     MOVE WS-C-ENV-CODE(WS-N-ENV-IX) TO WS-C-CURRENT-ENV.
017400     MOVE ZERO TO WS-N-ENV-SUBTOTAL WS-N-ENV-SVR-COUNT.
017500
017600     PERFORM C050-COUNT-ONE-SERVER
017700        THRU C050-EXIT
017800        VARYING WK-X-SVR-IX FROM 1 BY 1
017900           UNTIL WK-X-SVR-IX > WK-N-SVR-COUNT.
018000     MOVE WS-N-ENV-SVR-COUNT TO WS-N-ENV-SVR-TBL(WS-N-ENV-IX).
018100
018200     MOVE WS-C-CURRENT-ENV TO RPW-ENV-NAME.
018300     MOVE RPW-ENVIRONMENT-LINE TO MSM-RPT-RECORD.
018400     WRITE MSM-RPT-RECORD.
018500
018600     PERFORM C100-PRINT-ONE-SEVERITY
018700        THRU C100-EXIT
018800        VARYING WS-N-SEV-IX FROM 1 BY 1
018900           UNTIL WS-N-SEV-IX > 2.
019000
019100     MOVE WS-C-CURRENT-ENV TO RPW-SUB-ENV-NAME.
019200     MOVE WS-N-ENV-SUBTOTAL TO RPW-SUB-COUNT.
019300     MOVE RPW-SUBTOTAL-LINE TO MSM-RPT-RECORD.
019400     WRITE MSM-RPT-RECORD.
019500
019600 C000-EXIT.
019700 EXIT.
019800
019900 C050-COUNT-ONE-SERVER.
020000
020100     IF WK-C-SVR-ENVIRONMENT(WK-X-SVR-IX) = WS-C-CURRENT-ENV
020200        ADD 1 TO WS-N-ENV-SVR-COUNT
020300     END-IF.
020400
020500 C050-EXIT.
020600 EXIT.
020700
020800 C100-PRINT-ONE-SEVERITY.
020900
021000     MOVE WS-C-SEV-CODE(WS-N-SEV-IX) TO WS-C-CURRENT-SEV.
021100
021200     PERFORM C200-PRINT-ONE-STATUS
021300        THRU C200-EXIT
021400        VARYING WS-N-STA-IX FROM 1 BY 1
021500           UNTIL WS-N-STA-IX > 3.
021600
021700 C100-EXIT.
021800 EXIT.
021900
022000 C200-PRINT-ONE-STATUS.
022100
022200     MOVE WS-C-STA-CODE(WS-N-STA-IX) TO WS-C-CURRENT-STA.
022300     MOVE ZERO TO WS-N-CAT-COUNT.
022400
022500     PERFORM C300-COUNT-ONE-ALERT
022600        THRU C300-EXIT
022700        VARYING WK-X-ALT-IX FROM 1 BY 1
022800           UNTIL WK-X-ALT-IX > WK-N-ALT-COUNT.
022900
023000     ADD WS-N-CAT-COUNT TO WS-N-ENV-SUBTOTAL.
023100     PERFORM C400-ACCUMULATE-DASHBOARD
023200        THRU C400-EXIT.
023300
023400     MOVE WS-C-CURRENT-SEV TO RPW-DET-SEVERITY.
023500     MOVE WS-C-CURRENT-STA TO RPW-DET-STATUS.
023600     MOVE WS-N-CAT-COUNT   TO RPW-DET-COUNT.
023700     MOVE RPW-DETAIL-LINE  TO MSM-RPT-RECORD.
023800     WRITE MSM-RPT-RECORD.
023900
024000 C200-EXIT.
024100 EXIT.
024200
024300* ONE ALERT COUNTS AGAINST THE CURRENT ENV/SEVERITY/STATUS CELL
024400* WHEN ITS OWNING SERVER (JOINED BY ID) IS IN THE ENVIRONMENT
024500* CURRENTLY BEING PRINTED.
024600 C300-COUNT-ONE-ALERT.
024700
024800     IF WK-N-SVR-COUNT > ZERO
024900           AND WK-C-ALT-SEVERITY(WK-X-ALT-IX) = WS-C-CURRENT-SEV
025000           AND WK-C-ALT-STATUS(WK-X-ALT-IX)   = WS-C-CURRENT-STA
025100        SET WK-X-SVR-IX TO 1
025200        SEARCH WK-C-SVR-ENTRY
025300           AT END
025400              CONTINUE
025500           WHEN WK-C-SVR-ID(WK-X-SVR-IX) =
025600                WK-C-ALT-SERVER-ID(WK-X-ALT-IX)
025700              IF WK-C-SVR-ENVIRONMENT(WK-X-SVR-IX) =
025800                 WS-C-CURRENT-ENV
025900                 ADD 1 TO WS-N-CAT-COUNT
026000              END-IF
026100        END-SEARCH
026200     END-IF.
026300
026400 C300-EXIT.
026500 EXIT.
026600
026700* DASHBOARD ACCUMULATORS - "ACTIVE" MEANS NOT YET RESOLVED.
026800 C400-ACCUMULATE-DASHBOARD.
026900
027000     IF WS-C-CURRENT-STA NOT = "RESOLVED    "
027100        ADD WS-N-CAT-COUNT TO WS-N-ACTIVE-TOTAL
027200        IF WS-C-CURRENT-SEV = "CRITICAL"
027300           ADD WS-N-CAT-COUNT TO WS-N-ACTIVE-CRIT
027400        ELSE
027500           ADD WS-N-CAT-COUNT TO WS-N-ACTIVE-WARN
027600        END-IF
027700     END-IF.
027800
027900 C400-EXIT.
028000 EXIT.
028100
028200 D000-PRINT-TRAILER.
028300
028400     MOVE RPW-TRAILER-BANNER TO MSM-RPT-RECORD.
028500     WRITE MSM-RPT-RECORD.
028600
028700     MOVE "TOTAL SERVERS" TO RPW-TRL-LABEL.
028800     MOVE WS-N-TOTAL-SERVERS TO RPW-TRL-COUNT.
028900     MOVE RPW-TRAILER-LINE TO MSM-RPT-RECORD.
029000     WRITE MSM-RPT-RECORD.
029100
029200     PERFORM D100-PRINT-ONE-ENV-COUNT
029300        THRU D100-EXIT
029400        VARYING WS-N-ENV-IX FROM 1 BY 1
029500           UNTIL WS-N-ENV-IX > 3.
029600
029700     MOVE "ACTIVE ALERTS (OPEN+ACKNOWLEDGED)" TO RPW-TRL-LABEL.
029800     MOVE WS-N-ACTIVE-TOTAL TO RPW-TRL-COUNT.
029900     MOVE RPW-TRAILER-LINE TO MSM-RPT-RECORD.
030000     WRITE MSM-RPT-RECORD.
030100
030200     MOVE "ACTIVE CRITICAL ALERTS" TO RPW-TRL-LABEL.
030300     MOVE WS-N-ACTIVE-CRIT TO RPW-TRL-COUNT.
030400     MOVE RPW-TRAILER-LINE TO MSM-RPT-RECORD.
030500     WRITE MSM-RPT-RECORD.
030600
030700     MOVE "ACTIVE WARNING ALERTS" TO RPW-TRL-LABEL.
030800     MOVE WS-N-ACTIVE-WARN TO RPW-TRL-COUNT.
030900     MOVE RPW-TRAILER-LINE TO MSM-RPT-RECORD.
031000     WRITE MSM-RPT-RECORD.
031100
031200 D000-EXIT.
031300 EXIT.
031400
031500 D100-PRINT-ONE-ENV-COUNT.
031600
031700     MOVE SPACES TO RPW-TRL-LABEL.
031800     STRING "SERVERS IN " DELIMITED BY SIZE
031900            WS-C-ENV-CODE(WS-N-ENV-IX) DELIMITED BY SIZE
032000       INTO RPW-TRL-LABEL
032100     END-STRING.
032200     MOVE WS-N-ENV-SVR-TBL(WS-N-ENV-IX) TO RPW-TRL-COUNT.
032300     MOVE RPW-TRAILER-LINE TO MSM-RPT-RECORD.
032400     WRITE MSM-RPT-RECORD.
032500
032600 D100-EXIT.
032700 EXIT.
