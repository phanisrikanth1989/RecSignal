000100* MSMRPW.cpybk
000200*----------------------------------------------------------------*
000300* WORKING-STORAGE PRINT LINE TEMPLATES FOR THE ALERT-SUMMARY-RPT.*
000400* EACH TEMPLATE IS BUILT AND MOVED TO MSM-RPT-RECORD BEFORE THE  *
000500* WRITE - THE TEMPLATES THEMSELVES ARE NEVER WRITTEN DIRECTLY.   *
000600*----------------------------------------------------------------*
000700* TAG    DEV       DATE        DESCRIPTION                       *
000800* ------ --------- ----------- --------------------------------- *
000900* MSM010 RENDIG    12/06/1991  INITIAL VERSION.                  *
001000*----------------------------------------------------------------*
001100 01  RPW-TITLE-LINE.
001200     05  FILLER                  PIC X(20) VALUE SPACES.
001300     05  FILLER                  PIC X(30) VALUE
001400         "RECSIGNAL ALERT SUMMARY REPORT".
001500     05  FILLER                  PIC X(12) VALUE SPACES.
001600     05  RPW-TITLE-RUN-TS        PIC X(14) VALUE SPACES.
001700     05  FILLER                  PIC X(56) VALUE SPACES.
001800
001900 01  RPW-COLUMN-HEADING.
002000     05  FILLER                  PIC X(02) VALUE SPACES.
002100     05  FILLER                  PIC X(11) VALUE "ENVIRONMENT".
002200     05  FILLER                  PIC X(02) VALUE SPACES.
002300     05  FILLER                  PIC X(08) VALUE "SEVERITY".
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002500     05  FILLER                  PIC X(12) VALUE "STATUS".
002600     05  FILLER                  PIC X(02) VALUE SPACES.
002700     05  FILLER                  PIC X(05) VALUE "COUNT".
002800     05  FILLER                  PIC X(88) VALUE SPACES.
002900
003000 01  RPW-ENVIRONMENT-LINE.
003100     05  FILLER                  PIC X(02) VALUE SPACES.
003200     05  RPW-ENV-NAME            PIC X(11) VALUE SPACES.
003300     05  FILLER                  PIC X(119) VALUE SPACES.
003400
003500 01  RPW-DETAIL-LINE.
003600     05  FILLER                  PIC X(04) VALUE SPACES.
003700     05  RPW-DET-SEVERITY        PIC X(08) VALUE SPACES.
003800     05  FILLER                  PIC X(02) VALUE SPACES.
003900     05  RPW-DET-STATUS          PIC X(12) VALUE SPACES.
004000     05  FILLER                  PIC X(02) VALUE SPACES.
004100     05  RPW-DET-COUNT           PIC ZZZZ9.
004200     05  FILLER                  PIC X(99) VALUE SPACES.
004300
004400 01  RPW-SUBTOTAL-LINE.
004500     05  FILLER                  PIC X(04) VALUE SPACES.
004600     05  RPW-SUB-ENV-NAME        PIC X(11) VALUE SPACES.
004700     05  FILLER                  PIC X(01) VALUE SPACES.
004800     05  FILLER                  PIC X(09) VALUE "SUBTOTAL ".
004900     05  RPW-SUB-COUNT           PIC ZZZZ9.
005000     05  FILLER                  PIC X(102) VALUE SPACES.
005100
005200 01  RPW-TRAILER-BANNER.
005300     05  FILLER                  PIC X(20) VALUE SPACES.
005400     05  FILLER                  PIC X(30) VALUE
005500         "RECSIGNAL DASHBOARD TOTALS".
005600     05  FILLER                  PIC X(82) VALUE SPACES.
005700
005800 01  RPW-TRAILER-LINE.
005900     05  FILLER                  PIC X(04) VALUE SPACES.
006000     05  RPW-TRL-LABEL           PIC X(32) VALUE SPACES.
006100     05  RPW-TRL-COUNT           PIC ZZZZ9.
006200     05  FILLER                  PIC X(91) VALUE SPACES.
