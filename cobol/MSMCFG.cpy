000100* MSMCFG.cpybk
000200*----------------------------------------------------------------*
000300* THRESHOLD-CONFIG RECORD - SHARED LAYOUT FOR THE CONFIG-MASTER  *
000400* AND CONFIG-TRANS FILES.  UNIQUE KEY IS THE 4-PART COMBINATION  *
000500* OF METRIC TYPE, ENVIRONMENT, HOSTNAME AND PATH LABEL - A BLANK *
000600* HOSTNAME OR PATH LABEL MEANS "ALL".  FIXED LENGTH 100 (96      *
000700* BUSINESS BYTES PLUS THE HOUSE 4-BYTE EXPANSION FILLER).        *
000800*----------------------------------------------------------------*
000900* TAG    DEV       DATE        DESCRIPTION                       *
001000* ------ --------- ----------- --------------------------------- *
001100* MSM005 RENDIG    12/06/1991  INITIAL VERSION.                  *
001200*----------------------------------------------------------------*
001300 01  MSM-CFG-RECORD.
001400     05  CF-METRIC-TYPE          PIC X(20).
001500*                        METRIC TYPE CODE
001600     05  CF-ENVIRONMENT          PIC X(04).
001700*                        DEV / UAT / PROD
001800     05  CF-HOSTNAME             PIC X(30).
001900*                        SPECIFIC HOSTNAME, OR SPACES = ALL
002000*                        IN THE ENVIRONMENT
002100     05  CF-PATH-LABEL           PIC X(30).
002200*                        SPECIFIC LABEL, OR SPACES = ALL LABELS
002300     05  CF-WARNING              PIC 9(04)V99.
002400*                        WARNING THRESHOLD
002500     05  CF-CRITICAL             PIC 9(04)V99.
002600*                        CRITICAL THRESHOLD - MUST EXCEED WARNING
002700     05  FILLER                  PIC X(04).
002800*                        RESERVED FOR FUTURE EXPANSION
