000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MSMVENG.
000500 AUTHOR.         R T DIGNADICE.
000600 INSTALLATION.   ENTERPRISE SYSTEMS - MONITORING GROUP.
000700 DATE-WRITTEN.   12/06/1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ANY ASSOCIATED LISTINGS ARE
001000                  THE PROPERTY OF THIS INSTALLATION.  DISCLOSURE
001100                  OUTSIDE THE MONITORING GROUP IS PROHIBITED.
001200*DESCRIPTION : ALERT ENGINE - CALLED ONCE PER METRIC READING BY
001300*              MSMINGST.  LOOKS UP THE MOST SPECIFIC THRESHOLD
001400*              CONFIG ROW FOR THE READING, CLASSIFIES THE VALUE,
001500*              AND EITHER AUTO-RESOLVES OPEN ALERTS (VALUE BACK
001600*              TO OK), SUPPRESSES A DUPLICATE, OR RAISES A NEW
001700*              ALERT ON THE IN-MEMORY ALERTS TABLE.
001800*
001900*    OUTPUT ACTION CODES:
002000*    SK - NO CONFIG ROW MATCHED THE READING - READING SKIPPED
002100*    OK - VALUE IS OK AND NO OPEN ALERT EXISTED TO RESOLVE
002200*    RS - VALUE IS OK AND AN OPEN/ACK ALERT WAS AUTO-RESOLVED
002300*    SU - VALUE BREACHED BUT AN OPEN/ACK ALERT ALREADY EXISTS
002400*    RA - VALUE BREACHED AND A NEW ALERT WAS RAISED
002500*
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900* MSM101 - RENDIG  - 12/06/1991 - INITIAL VERSION - 3-LEVEL       MSM101  
003000*                                 SPECIFICITY LOOKUP AGAINST
003100*                                 THE CONFIG TABLE.
003200* MSM108 - RENDIG  - 03/09/1992 - ADDED THE 4TH LOOKUP LEVEL      MSM108  
003300*                                 (BLANK HOST / BLANK LABEL,
003400*                                 I.E. THE ENVIRONMENT GLOBAL
003500*                                 ROW) - REQUESTED BY OPS AFTER
003600*                                 PROD CPU_LOAD ALERTS WERE
003700*                                 BEING MISSED WHEN NO PER-HOST
003800*                                 ROW WAS CONFIGURED.
003900* MSM119 - KTHOO   - 28/11/1998 - Y2K REVIEW.  WK-C-VENG-RUN-TS   MSM119  
004000*                                 CARRIES A 4-DIGIT YEAR (X(14)
004100*                                 CCYYMMDDHHMISS) SO NO CHANGE
004200*                                 REQUIRED.  ENTRY ADDED FOR THE
004300*                                 CENTURY SIGN-OFF LOG.
004400* MSM127 - RENDIG  - 14/02/2000 - LABEL COMPARISON NOW TREATS AN  MSM127  
004500*                                 ALL-SPACE LABEL AS ITS OWN KEY
004600*                                 RATHER THAN A WILDCARD, SO A
004700*                                 SERVER-WIDE READING NO LONGER
004800*                                 AUTO-RESOLVES A LABELLED ALERT.
004900* MSM133 - PATEG   - 19/07/2003 - REQUEST 40217.  BREACHED        MSM133  
005000*                                 THRESHOLD IS NOW CARRIED BACK
005100*                                 IN THE ALERT MESSAGE TO 2
005200*                                 DECIMALS INSTEAD OF WHOLE
005300*                                 PERCENT - OPS COULD NOT TELL
005400*                                 A 89.6 WARNING FROM A 90.0
005500*                                 CRITICAL AT A GLANCE.
005600*-----------------------------------------------------------------
005700*
005800 ENVIRONMENT DIVISION.
005900********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AS400.
006200 OBJECT-COMPUTER. IBM-AS400.
006300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700***************
006800 WORKING-STORAGE SECTION.
006900************************
007000 01  WK-C-WORK-AREA.
007100     05  WS-C-THRESHOLD-FOUND        PIC X(01) VALUE "N".
007200         88  WS-C-THRESHOLD-WAS-FOUND       VALUE "Y".
007300     05  WS-C-EXISTING-FOUND         PIC X(01) VALUE "N".
007400         88  WS-C-EXISTING-ALERT-FOUND      VALUE "Y".
007500     05  WS-N-SEVERITY-CD            PIC 9(01) COMP VALUE ZERO.
007600         88  WS-N-SEV-OK                     VALUE 0.
007700         88  WS-N-SEV-WARNING                VALUE 1.
007800         88  WS-N-SEV-CRITICAL               VALUE 2.
007900     05  WS-N-ALT-TABLE-IX           PIC 9(05) COMP VALUE ZERO.
008000     05  WS-N-ROUNDED-VALUE          PIC 9(06)V9 VALUE ZERO.
008100
008200* WARNING/CRITICAL/BREACHED THRESHOLD WORK AREAS - EACH KEPT AS
008300* A TEXT/NUMERIC PAIR THE SAME WAY WK-C-PARAVALU/WK-N-PARAVALU
008400* ARE KEPT IN THE PARAMETER ROUTINES, SO THE RAW CONFIG BYTES
008500* AND THE ARITHMETIC VIEW OF THEM NEVER GET OUT OF STEP.
008600     05  WS-C-WARNING-AREA.
008700         10  WS-C-WARNING-TEXT       PIC X(07).
008800         10  WS-N-WARNING-THRESH REDEFINES WS-C-WARNING-TEXT
008900                                      PIC 9(05)V99.
009000     05  WS-C-CRITICAL-AREA.
009100         10  WS-C-CRITICAL-TEXT      PIC X(07).
009200         10  WS-N-CRITICAL-THRESH REDEFINES WS-C-CRITICAL-TEXT
009300                                      PIC 9(05)V99.
009400     05  WS-C-BREACHED-AREA.
009500         10  WS-C-BREACHED-TEXT      PIC X(07).
009600         10  WS-N-BREACHED-THRESH REDEFINES WS-C-BREACHED-TEXT
009700                                      PIC 9(05)V99.
009800
009900     05  WS-C-VALUE-EDIT             PIC ZZZZZ9.9.
010000     05  WS-C-THRESH-EDIT            PIC ZZZZ9.99.
010100
010200     05  WK-C-MESSAGE-LINE1          PIC X(120).
010300     05  FILLER                      PIC X(04) VALUE SPACES.
010400
010500 LINKAGE SECTION.
010600********************
010700     COPY VENG.
010800     COPY MSMCFGT.
010900     COPY MSMALTT.
011000
011100 PROCEDURE DIVISION USING WK-C-VENG-RECORD
011200                           WK-C-CFG-TABLE
011300                           WK-C-ALT-TABLE.
011400***************************************
011500 MAIN-MODULE.
011600
011700     INITIALIZE WK-C-VENG-OUTPUT.
011800     MOVE "N" TO WS-C-THRESHOLD-FOUND.
011900
012000     PERFORM B100-FIND-THRESHOLD
012100        THRU B100-EXIT.
012200
012300     IF WS-C-THRESHOLD-WAS-FOUND
012400        PERFORM D000-CLASSIFY-VALUE
012500           THRU D000-EXIT
012600        IF WS-N-SEV-OK
012700           PERFORM E000-AUTO-RESOLVE
012800              THRU E000-EXIT
012900        ELSE
013000           PERFORM F000-RAISE-OR-SUPPRESS
013100              THRU F000-EXIT
013200        END-IF
013300     ELSE
013400        SET WK-C-VENG-SKIPPED TO TRUE
013500     END-IF.
013600
013700     GO TO Z000-END-PROGRAM.
013800
013900* ----------------------------------------------------------------
014000* THRESHOLD LOOKUP - MOST SPECIFIC CANDIDATE WINS.  THE FOUR
014100* PARAGRAPHS BELOW ARE TRIED IN ORDER; THE FIRST ONE TO FIND A
014200* MATCHING ROW STOPS THE CASCADE (MSM108).
014300* ----------------------------------------------------------------
014400 B100-FIND-THRESHOLD.
014500
014600     PERFORM C100-HOST-LABEL-LOOKUP
014700        THRU C100-EXIT.
014800
014900     IF NOT WS-C-THRESHOLD-WAS-FOUND
015000        PERFORM C200-HOST-LOOKUP
015100           THRU C200-EXIT
015200     END-IF.
015300
015400     IF NOT WS-C-THRESHOLD-WAS-FOUND
015500        PERFORM C300-LABEL-LOOKUP
015600           THRU C300-EXIT
015700     END-IF.
015800
015900     IF NOT WS-C-THRESHOLD-WAS-FOUND
016000        PERFORM C400-GLOBAL-LOOKUP
016100           THRU C400-EXIT
016200     END-IF.
016300
016400 B100-EXIT.
016500 EXIT.
016600
016700* LEVEL 1 - HOSTNAME MATCHES AND PATH-LABEL MATCHES.
016800 C100-HOST-LABEL-LOOKUP.
016900
017000     IF WK-N-CFG-COUNT > ZERO
017100        SET WK-X-CFG-IX TO 1
017200        SEARCH WK-C-CFG-ENTRY
017300           AT END
017400              CONTINUE
017500           WHEN WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
017600                    = WK-C-VENG-METRIC-TYPE
017700                AND WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
017800                    = WK-C-VENG-ENVIRONMENT
017900                AND WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
018000                    = WK-C-VENG-HOSTNAME
018100                AND WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
018200                    = WK-C-VENG-LABEL
018300              PERFORM F900-CAPTURE-THRESHOLD
018400                 THRU F900-EXIT
018500        END-SEARCH
018600     END-IF.
018700
018800 C100-EXIT.
018900 EXIT.
019000
019100* LEVEL 2 - HOSTNAME MATCHES, CONFIG ROW HAS NO LABEL.
019200 C200-HOST-LOOKUP.
019300
019400     IF WK-N-CFG-COUNT > ZERO
019500        SET WK-X-CFG-IX TO 1
019600        SEARCH WK-C-CFG-ENTRY
019700           AT END
019800              CONTINUE
019900           WHEN WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
020000                    = WK-C-VENG-METRIC-TYPE
020100                AND WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
020200                    = WK-C-VENG-ENVIRONMENT
020300                AND WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
020400                    = WK-C-VENG-HOSTNAME
020500                AND WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
020600                    = SPACES
020700              PERFORM F900-CAPTURE-THRESHOLD
020800                 THRU F900-EXIT
020900        END-SEARCH
021000     END-IF.
021100
021200 C200-EXIT.
021300 EXIT.
021400
021500* LEVEL 3 - CONFIG ROW HAS NO HOSTNAME, PATH-LABEL MATCHES.
021600 C300-LABEL-LOOKUP.
021700
021800     IF WK-N-CFG-COUNT > ZERO
021900        SET WK-X-CFG-IX TO 1
022000        SEARCH WK-C-CFG-ENTRY
022100           AT END
022200              CONTINUE
022300           WHEN WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
022400                    = WK-C-VENG-METRIC-TYPE
022500                AND WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
022600                    = WK-C-VENG-ENVIRONMENT
022700                AND WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
022800                    = SPACES
022900                AND WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
023000                    = WK-C-VENG-LABEL
023100              PERFORM F900-CAPTURE-THRESHOLD
023200                 THRU F900-EXIT
023300        END-SEARCH
023400     END-IF.
023500
023600 C300-EXIT.
023700 EXIT.
023800
023900* LEVEL 4 - ENVIRONMENT GLOBAL ROW (NO HOST, NO LABEL) (MSM108).
024000 C400-GLOBAL-LOOKUP.
024100
024200     IF WK-N-CFG-COUNT > ZERO
024300        SET WK-X-CFG-IX TO 1
024400        SEARCH WK-C-CFG-ENTRY
024500           AT END
024600              CONTINUE
024700           WHEN WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
024800                    = WK-C-VENG-METRIC-TYPE
024900                AND WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
025000                    = WK-C-VENG-ENVIRONMENT
025100                AND WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
025200                    = SPACES
025300                AND WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
025400                    = SPACES
025500              PERFORM F900-CAPTURE-THRESHOLD
025600                 THRU F900-EXIT
025700        END-SEARCH
025800     END-IF.
025900
026000 C400-EXIT.
026100 EXIT.
026200
026300* ----------------------------------------------------------------
026400* CLASSIFY THE READING AGAINST THE THRESHOLD JUST FOUND.
026500* BOUNDARIES ARE INCLUSIVE - A VALUE EQUAL TO A THRESHOLD TAKES
026600* THAT THRESHOLD'S SEVERITY.
026700* ----------------------------------------------------------------
026800 D000-CLASSIFY-VALUE.
026900
027000     IF WK-C-VENG-VALUE >= WS-N-CRITICAL-THRESH
027100        SET WS-N-SEV-CRITICAL TO TRUE
027200        MOVE "CRITICAL"           TO WK-C-VENG-SEVERITY
027300        MOVE WS-N-CRITICAL-THRESH TO WS-N-BREACHED-THRESH
027400     ELSE
027500        IF WK-C-VENG-VALUE >= WS-N-WARNING-THRESH
027600           SET WS-N-SEV-WARNING TO TRUE
027700           MOVE "WARNING"           TO WK-C-VENG-SEVERITY
027800           MOVE WS-N-WARNING-THRESH TO WS-N-BREACHED-THRESH
027900        ELSE
028000           SET WS-N-SEV-OK TO TRUE
028100        END-IF
028200     END-IF.
028300
028400 D000-EXIT.
028500 EXIT.
028600
028700* ----------------------------------------------------------------
028800* VALUE IS OK - RESOLVE EVERY OPEN/ACKNOWLEDGED ALERT ON THE SAME
028900* KEY (SERVER, METRIC, LABEL).  MSM127 - AN ALL-SPACE LABEL IS
029000* ITS OWN KEY, NOT A WILDCARD FOR EVERY LABEL ON THE SERVER.
029100* ----------------------------------------------------------------
029200 E000-AUTO-RESOLVE.
029300
029400     MOVE "N" TO WS-C-EXISTING-FOUND.
029500
029600     PERFORM E100-RESOLVE-ONE-ALERT
029700        THRU E100-EXIT
029800        VARYING WS-N-ALT-TABLE-IX FROM 1 BY 1
029900           UNTIL WS-N-ALT-TABLE-IX > WK-N-ALT-COUNT.
030000
030100     IF WS-C-EXISTING-ALERT-FOUND
030200        SET WK-C-VENG-AUTO-RESOLVED TO TRUE
030300     ELSE
030400        SET WK-C-VENG-NO-CHANGE TO TRUE
030500     END-IF.
030600
030700 E000-EXIT.
030800 EXIT.
030900
031000 E100-RESOLVE-ONE-ALERT.
031100
031200     IF WK-C-ALT-SERVER-ID(WS-N-ALT-TABLE-IX)
031300              = WK-C-VENG-SERVER-ID
031400           AND WK-C-ALT-METRIC(WS-N-ALT-TABLE-IX)
031500              = WK-C-VENG-METRIC-TYPE
031600           AND WK-C-ALT-LABEL(WS-N-ALT-TABLE-IX)
031700              = WK-C-VENG-LABEL
031800           AND (WK-C-ALT-STATUS(WS-N-ALT-TABLE-IX) = "OPEN"
031900             OR WK-C-ALT-STATUS(WS-N-ALT-TABLE-IX)
032000              = "ACKNOWLEDGED")
032100        MOVE "RESOLVED"
032200                       TO WK-C-ALT-STATUS(WS-N-ALT-TABLE-IX)
032300        MOVE WK-C-VENG-RUN-TS
032400           TO WK-C-ALT-RESOLVED-TS(WS-N-ALT-TABLE-IX)
032500        MOVE "Y"              TO WS-C-EXISTING-FOUND
032600     END-IF.
032700
032800 E100-EXIT.
032900 EXIT.
033000
033100* ----------------------------------------------------------------
033200* VALUE IS WARNING/CRITICAL - SUPPRESS IF AN OPEN/ACKNOWLEDGED
033300* ALERT ALREADY EXISTS ON THE SAME KEY, OTHERWISE RAISE A NEW
033400* ONE.
033500* ----------------------------------------------------------------
033600 F000-RAISE-OR-SUPPRESS.
033700
033800     MOVE "N" TO WS-C-EXISTING-FOUND.
033900
034000     PERFORM F050-CHECK-ONE-ALERT
034100        THRU F050-EXIT
034200        VARYING WS-N-ALT-TABLE-IX FROM 1 BY 1
034300           UNTIL WS-N-ALT-TABLE-IX > WK-N-ALT-COUNT.
034400
034500     IF WS-C-EXISTING-ALERT-FOUND
034600        SET WK-C-VENG-SUPPRESSED TO TRUE
034700     ELSE
034800        PERFORM F100-FORMAT-MESSAGE
034900           THRU F100-EXIT
035000        PERFORM F200-CREATE-ALERT
035100           THRU F200-EXIT
035200        SET WK-C-VENG-RAISED TO TRUE
035300     END-IF.
035400
035500 F000-EXIT.
035600 EXIT.
035700
035800 F050-CHECK-ONE-ALERT.
035900
036000     IF WK-C-ALT-SERVER-ID(WS-N-ALT-TABLE-IX)
036100              = WK-C-VENG-SERVER-ID
036200           AND WK-C-ALT-METRIC(WS-N-ALT-TABLE-IX)
036300              = WK-C-VENG-METRIC-TYPE
036400           AND WK-C-ALT-LABEL(WS-N-ALT-TABLE-IX)
036500              = WK-C-VENG-LABEL
036600           AND (WK-C-ALT-STATUS(WS-N-ALT-TABLE-IX) = "OPEN"
036700             OR WK-C-ALT-STATUS(WS-N-ALT-TABLE-IX)
036800              = "ACKNOWLEDGED")
036900        MOVE "Y" TO WS-C-EXISTING-FOUND
037000     END-IF.
037100
037200 F050-EXIT.
037300 EXIT.
037400
037500* BUILD THE ALERT MESSAGE.  VALUE IS ROUNDED HALF-UP TO 1
037600* DECIMAL; THE BREACHED THRESHOLD IS SHOWN TO ITS FULL 2
037700* DECIMALS PER REQUEST 40217 (MSM133).
037800 F100-FORMAT-MESSAGE.
037900
038000     MOVE SPACES TO WK-C-MESSAGE-LINE1.
038100     COMPUTE WS-N-ROUNDED-VALUE ROUNDED = WK-C-VENG-VALUE.
038200     MOVE WS-N-ROUNDED-VALUE  TO WS-C-VALUE-EDIT.
038300     MOVE WS-N-BREACHED-THRESH TO WS-C-THRESH-EDIT.
038400
038500     IF WK-C-VENG-LABEL = SPACES
038600        STRING
038700           WK-C-VENG-METRIC-TYPE DELIMITED BY SPACE
038800           " is "                DELIMITED BY SIZE
038900           WS-C-VALUE-EDIT       DELIMITED BY SIZE
039000           "% on server ("       DELIMITED BY SIZE
039100           WK-C-VENG-SEVERITY    DELIMITED BY SPACE
039200           " threshold: "        DELIMITED BY SIZE
039300           WS-C-THRESH-EDIT      DELIMITED BY SIZE
039400           ")"                   DELIMITED BY SIZE
039500           INTO WK-C-MESSAGE-LINE1
039600        END-STRING
039700     ELSE
039800        STRING
039900           WK-C-VENG-METRIC-TYPE DELIMITED BY SPACE
040000           " is "                DELIMITED BY SIZE
040100           WS-C-VALUE-EDIT       DELIMITED BY SIZE
040200           "% on ["              DELIMITED BY SIZE
040300           WK-C-VENG-LABEL       DELIMITED BY SPACE
040400           "] ("                 DELIMITED BY SIZE
040500           WK-C-VENG-SEVERITY    DELIMITED BY SPACE
040600           " threshold: "        DELIMITED BY SIZE
040700           WS-C-THRESH-EDIT      DELIMITED BY SIZE
040800           ")"                   DELIMITED BY SIZE
040900           INTO WK-C-MESSAGE-LINE1
041000        END-STRING
041100     END-IF.
041200
041300 F100-EXIT.
041400 EXIT.
041500
041600* APPEND THE NEW ALERT ROW TO THE IN-MEMORY TABLE.
041700 F200-CREATE-ALERT.
041800
041900     ADD 1 TO WK-N-ALT-NEXT-ID.
042000     ADD 1 TO WK-N-ALT-COUNT.
042100     SET WK-X-ALT-IX TO WK-N-ALT-COUNT.
042200
042300     MOVE WK-N-ALT-NEXT-ID      TO WK-C-ALT-ID(WK-X-ALT-IX).
042400     MOVE WK-C-VENG-SERVER-ID
042500                              TO WK-C-ALT-SERVER-ID(WK-X-ALT-IX).
042600     MOVE WK-C-VENG-METRIC-TYPE TO WK-C-ALT-METRIC(WK-X-ALT-IX).
042700     MOVE WK-C-VENG-SEVERITY    TO WK-C-ALT-SEVERITY(WK-X-ALT-IX).
042800     MOVE WK-C-VENG-LABEL       TO WK-C-ALT-LABEL(WK-X-ALT-IX).
042900     MOVE WK-C-VENG-VALUE       TO WK-C-ALT-VALUE(WK-X-ALT-IX).
043000     MOVE WK-C-MESSAGE-LINE1    TO WK-C-ALT-MESSAGE(WK-X-ALT-IX).
043100     MOVE "OPEN"                TO WK-C-ALT-STATUS(WK-X-ALT-IX).
043200     MOVE SPACES                TO WK-C-ALT-ACK-BY(WK-X-ALT-IX).
043300     MOVE WK-C-VENG-RUN-TS
043400        TO WK-C-ALT-CREATED-TS(WK-X-ALT-IX).
043500     MOVE SPACES
043600        TO WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX).
043700
043800 F200-EXIT.
043900 EXIT.
044000
044100* VALUE FOUND NO CANDIDATE CONFIG ROW - CAPTURE THE ONE WE DID.
044200 F900-CAPTURE-THRESHOLD.
044300
044400     MOVE WK-C-CFG-WARNING(WK-X-CFG-IX)  TO WS-N-WARNING-THRESH.
044500     MOVE WK-C-CFG-CRITICAL(WK-X-CFG-IX) TO WS-N-CRITICAL-THRESH.
044600     SET WS-C-THRESHOLD-WAS-FOUND TO TRUE.
044700
044800 F900-EXIT.
044900 EXIT.
045000
045100* ----------------------------------------------------------------
045200* END OF THIS PROGRAM
045300* ----------------------------------------------------------------
045400 Z000-END-PROGRAM.
045500     EXIT PROGRAM.
