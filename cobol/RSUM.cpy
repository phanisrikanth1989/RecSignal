000100* RSUM.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD FOR THE "CALL MSMRSUM" ALERT SUMMARY REPORT     *
000400* INTERFACE.  THE SERVERS AND ALERTS TABLES ARE PASSED SEPARATELY*
000500* (COPY MSMSVRT / COPY MSMALTT IN THE CALLING PROGRAM'S LINKAGE  *
000600* SECTION) SO MSMRSUM PRINTS FROM THE SAME STORAGE MSMINGST      *
000700* BUILT.                                                         *
000800*----------------------------------------------------------------*
000900* TAG    DEV       DATE        DESCRIPTION                       *
001000* ------ --------- ----------- --------------------------------- *
001100* MSM016 RENDIG    12/06/1991  INITIAL VERSION.                  *
001200*----------------------------------------------------------------*
001300 01  WK-C-RSUM-RECORD.
001400     05  WK-C-RSUM-RUN-TS         PIC X(14).
001500     05  WK-C-RSUM-RETURN-CD      PIC X(02).
001600         88  WK-C-RSUM-SUCCESSFUL         VALUE "00".
001700         88  WK-C-RSUM-OPEN-ERROR         VALUE "90".
001800     05  FILLER                   PIC X(04) VALUE SPACES.
