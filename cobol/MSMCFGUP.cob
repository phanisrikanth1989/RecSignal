000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      MSMCFGUP.
000500 AUTHOR.          R T DIGNADICE.
000600 INSTALLATION.    ENTERPRISE SYSTEMS - MONITORING GROUP.
000700 DATE-WRITTEN.    14/06/1991.
000800 DATE-COMPILED.
000900 SECURITY.        THIS PROGRAM AND ANY ASSOCIATED LISTINGS ARE
001000                   THE PROPERTY OF THIS INSTALLATION.  DISCLOSURE
001100                   OUTSIDE THE MONITORING GROUP IS PROHIBITED.
001200*----------------------------------------------------------------*
001300*DESCRIPTION : RECSIGNAL THRESHOLD-CONFIG MAINTENANCE.  LOADS
001400*              CONFIG-MASTER INTO THE IN-MEMORY TABLE (SEEDING
001500*              THE 21 STANDARD ENVIRONMENT-LEVEL THRESHOLD ROWS
001600*              WHEN THE MASTER IS EMPTY OR DOES NOT YET EXIST),
001700*              APPLIES CONFIG-TRANS UPSERT TRANSACTIONS AGAINST
001800*              THE UNIQUE 4-PART KEY (METRIC-TYPE, ENVIRONMENT,
001900*              HOSTNAME, PATH-LABEL) AND REWRITES CONFIG-MASTER.
002000*----------------------------------------------------------------*
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* MSM401 - RENDIG  - 14/06/1991 - INITIAL VERSION.                MSM401  
002500* MSM402 - RENDIG  - 20/06/1991 - SEED TABLE ADDED SO A VIRGIN    MSM402  
002600*                                 CONFIG-MASTER STARTS FROM THE
002700*                                 STANDARD 21-ROW DEFAULT SET
002800*                                 RATHER THAN EMPTY.
002900* MSM119 - KTHOO   - 28/11/1998 - Y2K REVIEW - RUN-DATE BANNER    MSM119  
003000*                                 WIDENED TO CCYYMMDD.
003100* MSM136 - PATEG   - 11/02/2002 - REQUEST 39901.  WARNING/        MSM136  
003200*                                 CRITICAL VALIDATION CHANGED
003300*                                 FROM "NOT GREATER THAN" TO
003400*                                 "STRICTLY LESS THAN" - A
003500*                                 WARNING EQUAL TO CRITICAL WAS
003600*                                 SLIPPING THROUGH AND NEVER
003700*                                 FIRING THE WARNING SEVERITY.
003800*----------------------------------------------------------------*
003900*
004000 ENVIRONMENT DIVISION.
004100********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MSM-CFG-FILE ASSIGN TO CONFIGMST
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300     SELECT MSM-TRN-FILE ASSIGN TO CONFIGTRN
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700***************
005800 DATA DIVISION.
005900 FILE SECTION.
006000**************
006100 FD  MSM-CFG-FILE
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS MSM-CFG-RECORD.
006400     COPY MSMCFG.
006500
006600* CONFIG-TRANS SHARES THE MSMCFG BUSINESS LAYOUT - THE COPYBOOK
006700* IS PULLED IN A SECOND TIME UNDER A DIFFERENT RECORD NAME AND
006800* FIELD PREFIX SO THE TWO FDs DO NOT COLLIDE.
006900 FD  MSM-TRN-FILE
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS MSM-TRN-RECORD.
007200     COPY MSMCFG REPLACING ==MSM-CFG-RECORD==
007300                 BY ==MSM-TRN-RECORD== ==CF-== BY ==TF-==.
007400
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                       PIC X(24) VALUE
007900     "** PROGRAM MSMCFGUP  **".
008000
008100 01  WK-C-COMMON.
008200     COPY MSMFST.
008300
008400 01  WK-C-WORK-AREA.
008500     05  WS-C-EOF-SW              PIC X(01) VALUE "N".
008600         88  WS-C-EOF                     VALUE "Y".
008700     05  WS-C-TRN-EOF-SW          PIC X(01) VALUE "N".
008800         88  WS-C-TRN-EOF                 VALUE "Y".
008900     05  WS-C-CFG-FOUND-SW        PIC X(01) VALUE "N".
009000         88  WS-C-CFG-WAS-FOUND           VALUE "Y".
009100     05  WS-N-SEED-IX             PIC 9(02) COMP VALUE ZERO.
009200     05  WS-N-TRANS-READ          PIC 9(05) COMP VALUE ZERO.
009300     05  WS-N-TRANS-REJECTED      PIC 9(05) COMP VALUE ZERO.
009400     05  WS-N-TRANS-UPDATED       PIC 9(05) COMP VALUE ZERO.
009500     05  WS-N-TRANS-INSERTED      PIC 9(05) COMP VALUE ZERO.
009600     05  FILLER                   PIC X(04) VALUE SPACES.
009700
009800* RUN-DATE/TIME BANNER WORK AREA - COSMETIC ONLY, FOR THE
009900* START-OF-JOB DISPLAY LINE.
010000 01  WK-C-RUNDATE-AREA.
010100     05  WS-C-SYSDATE.
010200         10  WS-C-SYS-CEN         PIC X(02) VALUE "20".
010300         10  WS-C-SYS-YMD         PIC 9(06).
010400     05  WS-C-SYS-YMD-PARTS REDEFINES WS-C-SYSDATE.
010500         10  FILLER               PIC X(02).
010600         10  WS-C-SYS-YY          PIC 9(02).
010700         10  WS-C-SYS-MM          PIC 9(02).
010800         10  WS-C-SYS-DD          PIC 9(02).
010900     05  WS-C-SYSTIME-RAW         PIC 9(08).
011000     05  WS-C-SYSTIME-PARTS REDEFINES WS-C-SYSTIME-RAW.
011100         10  WS-C-TIME-HH         PIC 9(02).
011200         10  WS-C-TIME-MM         PIC 9(02).
011300         10  WS-C-TIME-SS         PIC 9(02).
011400         10  WS-C-TIME-HS         PIC 9(02).
011500     05  WS-C-RUN-DATE-DSP        PIC X(08) VALUE SPACES.
011600     05  WS-C-RUN-TIME-DSP        PIC X(06) VALUE SPACES.
011700
011800* THE 21 STANDARD ENVIRONMENT-LEVEL DEFAULT THRESHOLD ROWS -
011900* ONE FILLER PER ROW, LAID OUT METRIC-TYPE(20)/ENVIRONMENT(4)/
012000* WARNING(6)/CRITICAL(6), REDEFINED BELOW AS A STRUCTURED TABLE
012100* SO THE SEED PARAGRAPH CAN WALK IT LIKE ANY OTHER TABLE.
012200 01  WK-C-SEED-RAW-AREA.
012300     05  FILLER PIC X(36) VALUE
012400         "DISK_USAGE          DEV 007000009000".
012500     05  FILLER PIC X(36) VALUE
012600         "DISK_USAGE          UAT 007000008500".
012700     05  FILLER PIC X(36) VALUE
012800         "DISK_USAGE          PROD007500009000".
012900     05  FILLER PIC X(36) VALUE
013000         "INODE_USAGE         DEV 007000009000".
013100     05  FILLER PIC X(36) VALUE
013200         "INODE_USAGE         UAT 007000008500".
013300     05  FILLER PIC X(36) VALUE
013400         "INODE_USAGE         PROD007500009000".
013500     05  FILLER PIC X(36) VALUE
013600         "MEMORY_USAGE        DEV 007500009000".
013700     05  FILLER PIC X(36) VALUE
013800         "MEMORY_USAGE        UAT 007500009000".
013900     05  FILLER PIC X(36) VALUE
014000         "MEMORY_USAGE        PROD008000009500".
014100     05  FILLER PIC X(36) VALUE
014200         "CPU_LOAD            DEV 007000009000".
014300     05  FILLER PIC X(36) VALUE
014400         "CPU_LOAD            UAT 007000009000".
014500     05  FILLER PIC X(36) VALUE
014600         "CPU_LOAD            PROD007500009500".
014700     05  FILLER PIC X(36) VALUE
014800         "TABLESPACE_USAGE    DEV 007500009000".
014900     05  FILLER PIC X(36) VALUE
015000         "TABLESPACE_USAGE    UAT 007500009000".
015100     05  FILLER PIC X(36) VALUE
015200         "TABLESPACE_USAGE    PROD008000009500".
015300     05  FILLER PIC X(36) VALUE
015400         "BLOCKING_SESSIONS   DEV 000500002000".
015500     05  FILLER PIC X(36) VALUE
015600         "BLOCKING_SESSIONS   UAT 000500002000".
015700     05  FILLER PIC X(36) VALUE
015800         "BLOCKING_SESSIONS   PROD000200001000".
015900     05  FILLER PIC X(36) VALUE
016000         "LONG_RUNNING_QUERIESDEV 003000012000".
016100     05  FILLER PIC X(36) VALUE
016200         "LONG_RUNNING_QUERIESUAT 003000012000".
016300     05  FILLER PIC X(36) VALUE
016400         "LONG_RUNNING_QUERIESPROD001500006000".
016500
016600 01  WK-C-SEED-TABLE REDEFINES WK-C-SEED-RAW-AREA.
016700     05  WS-SEED-ENTRY OCCURS 21 TIMES.
016800         10  WS-SEED-METRIC-TYPE  PIC X(20).
016900         10  WS-SEED-ENVIRONMENT  PIC X(04).
017000         10  WS-SEED-WARNING      PIC 9(04)V99.
017100         10  WS-SEED-CRITICAL     PIC 9(04)V99.
017200
017300 COPY MSMCFGT.
017400
017500 PROCEDURE DIVISION.
017600**********************
017700 MAIN-MODULE.
017800
017900     PERFORM A000-INITIALIZATION
018000        THRU A000-EXIT.
018100
018200     PERFORM B000-LOAD-CONFIG-MASTER
018300        THRU B000-EXIT.
018400
018500     IF WK-N-CFG-COUNT = ZERO
018600        PERFORM B500-SEED-DEFAULT-THRESHOLDS
018700           THRU B500-EXIT
018800     END-IF.
018900
019000     PERFORM C000-APPLY-TRANSACTIONS
019100        THRU C000-EXIT.
019200
019300     PERFORM D000-REWRITE-CONFIG-MASTER
019400        THRU D000-EXIT.
019500
019600     PERFORM Z000-END-PROGRAM-ROUTINE
019700        THRU Z099-END-PROGRAM-ROUTINE-EX.
019800
019900     GOBACK.
020000
020100 A000-INITIALIZATION.
020200
020300     ACCEPT WS-C-SYS-YMD     FROM DATE.
020400     ACCEPT WS-C-SYSTIME-RAW FROM TIME.
020500     MOVE WS-C-SYS-CEN TO WS-C-RUN-DATE-DSP(1:2).
020600     MOVE WS-C-SYS-YMD TO WS-C-RUN-DATE-DSP(3:6).
020700     STRING WS-C-TIME-HH DELIMITED BY SIZE
020800            WS-C-TIME-MM DELIMITED BY SIZE
020900            WS-C-TIME-SS DELIMITED BY SIZE
021000       INTO WS-C-RUN-TIME-DSP
021100     END-STRING.
021200     DISPLAY "MSMCFGUP - START OF RUN " WS-C-RUN-DATE-DSP
021300             " " WS-C-RUN-TIME-DSP.
021400
021500 A000-EXIT.
021600 EXIT.
021700
021800 B000-LOAD-CONFIG-MASTER.
021900
022000     MOVE ZERO TO WK-N-CFG-COUNT.
022100     OPEN INPUT MSM-CFG-FILE.
022200     IF NOT WK-C-SUCCESSFUL
022300           AND NOT WK-C-FILE-NOT-FOUND
022400        DISPLAY "MSMCFGUP - OPEN FILE ERROR - MSM-CFG-FILE"
022500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600        GO TO Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800     IF WK-C-SUCCESSFUL
022900        MOVE "N" TO WS-C-EOF-SW
023000        PERFORM B100-LOAD-ONE-CONFIG-ROW
023100           THRU B100-EXIT
023200           UNTIL WS-C-EOF
023300        CLOSE MSM-CFG-FILE
023400     END-IF.
023500
023600 B000-EXIT.
023700 EXIT.
023800
023900 B100-LOAD-ONE-CONFIG-ROW.
024000
024100     READ MSM-CFG-FILE
024200        AT END
024300           SET WS-C-EOF TO TRUE
024400        NOT AT END
024500           ADD 1 TO WK-N-CFG-COUNT
024600           SET WK-X-CFG-IX TO WK-N-CFG-COUNT
024700           MOVE CF-METRIC-TYPE
024800              TO WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
024900           MOVE CF-ENVIRONMENT
025000              TO WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
025100           MOVE CF-HOSTNAME
025200              TO WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
025300           MOVE CF-PATH-LABEL
025400              TO WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
025500           MOVE CF-WARNING
025600              TO WK-C-CFG-WARNING(WK-X-CFG-IX)
025700           MOVE CF-CRITICAL
025800              TO WK-C-CFG-CRITICAL(WK-X-CFG-IX)
025900     END-READ.
026000
026100 B100-EXIT.
026200 EXIT.
026300
026400* A VIRGIN CONFIG-MASTER STARTS FROM THE 21 STANDARD
026500* ENVIRONMENT-LEVEL ROWS (BLANK HOSTNAME, BLANK PATH-LABEL).
026600 B500-SEED-DEFAULT-THRESHOLDS.
026700
026800     DISPLAY "MSMCFGUP - CONFIG-MASTER EMPTY, SEEDING DEFAULTS".
026900
027000     PERFORM B510-SEED-ONE-ROW
027100        THRU B510-EXIT
027200        VARYING WS-N-SEED-IX FROM 1 BY 1
027300           UNTIL WS-N-SEED-IX > 21.
027400
027500 B500-EXIT.
027600 EXIT.
027700
027800 B510-SEED-ONE-ROW.
027900
028000     ADD 1 TO WK-N-CFG-COUNT.
028100     SET WK-X-CFG-IX TO WK-N-CFG-COUNT.
028200     MOVE WS-SEED-METRIC-TYPE(WS-N-SEED-IX)
028300        TO WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX).
028400     MOVE WS-SEED-ENVIRONMENT(WS-N-SEED-IX)
028500        TO WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX).
028600     MOVE SPACES TO WK-C-CFG-HOSTNAME(WK-X-CFG-IX).
028700     MOVE SPACES TO WK-C-CFG-PATH-LABEL(WK-X-CFG-IX).
028800     MOVE WS-SEED-WARNING(WS-N-SEED-IX)
028900        TO WK-C-CFG-WARNING(WK-X-CFG-IX).
029000     MOVE WS-SEED-CRITICAL(WS-N-SEED-IX)
029100        TO WK-C-CFG-CRITICAL(WK-X-CFG-IX).
029200
029300 B510-EXIT.
029400 EXIT.
029500
029600* ----------------------------------------------------------------
029700* APPLY THE CONFIG-TRANS UPSERT TRANSACTIONS.  ABSENCE OF THE
029800* TRANSACTION FILE IS NOT AN ERROR - IT SIMPLY MEANS NO CHANGES
029900* THIS RUN.
030000* ----------------------------------------------------------------
030100 C000-APPLY-TRANSACTIONS.
030200
030300     OPEN INPUT MSM-TRN-FILE.
030400     IF NOT WK-C-SUCCESSFUL
030500           AND NOT WK-C-FILE-NOT-FOUND
030600        DISPLAY "MSMCFGUP - OPEN FILE ERROR - MSM-TRN-FILE"
030700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030800        GO TO Y900-ABNORMAL-TERMINATION
030900     END-IF.
031000     IF WK-C-SUCCESSFUL
031100        MOVE "N" TO WS-C-TRN-EOF-SW
031200        PERFORM C100-READ-NEXT-TRANS
031300           THRU C100-EXIT
031400        PERFORM C200-PROCESS-ONE-TRANS
031500           THRU C200-EXIT
031600           UNTIL WS-C-TRN-EOF
031700        CLOSE MSM-TRN-FILE
031800     END-IF.
031900
032000 C000-EXIT.
032100 EXIT.
032200
032300 C100-READ-NEXT-TRANS.
032400
032500     READ MSM-TRN-FILE
032600        AT END
032700           SET WS-C-TRN-EOF TO TRUE
032800     END-READ.
032900
033000 C100-EXIT.
033100 EXIT.
033200
033300 C200-PROCESS-ONE-TRANS.
033400
033500     ADD 1 TO WS-N-TRANS-READ.
033600
033700     IF TF-WARNING NOT < TF-CRITICAL
033800        ADD 1 TO WS-N-TRANS-REJECTED
033900        DISPLAY "MSMCFGUP - REJECTED - WARNING NOT LESS THAN "
034000                "CRITICAL - " TF-METRIC-TYPE " " TF-ENVIRONMENT
034100                " " TF-HOSTNAME " " TF-PATH-LABEL
034200     ELSE
034300        PERFORM C300-UPSERT-ONE-CONFIG
034400           THRU C300-EXIT
034500     END-IF.
034600
034700     PERFORM C100-READ-NEXT-TRANS
034800        THRU C100-EXIT.
034900
035000 C200-EXIT.
035100 EXIT.
035200
035300 C300-UPSERT-ONE-CONFIG.
035400
035500     MOVE "N" TO WS-C-CFG-FOUND-SW.
035600     SET WK-X-CFG-IX TO 1.
035700     IF WK-N-CFG-COUNT > ZERO
035800        SEARCH WK-C-CFG-ENTRY
035900           AT END
036000              CONTINUE
036100           WHEN WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX) = TF-METRIC-TYPE
036200            AND WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX) = TF-ENVIRONMENT
036300            AND WK-C-CFG-HOSTNAME(WK-X-CFG-IX)    = TF-HOSTNAME
036400            AND WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)  = TF-PATH-LABEL
036500              SET WS-C-CFG-WAS-FOUND TO TRUE
036600              MOVE TF-WARNING  TO WK-C-CFG-WARNING(WK-X-CFG-IX)
036700              MOVE TF-CRITICAL TO WK-C-CFG-CRITICAL(WK-X-CFG-IX)
036800              ADD 1 TO WS-N-TRANS-UPDATED
036900        END-SEARCH
037000     END-IF.
037100
037200     IF NOT WS-C-CFG-WAS-FOUND
037300        ADD 1 TO WK-N-CFG-COUNT
037400        SET WK-X-CFG-IX TO WK-N-CFG-COUNT
037500        MOVE TF-METRIC-TYPE TO WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX)
037600        MOVE TF-ENVIRONMENT TO WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX)
037700        MOVE TF-HOSTNAME    TO WK-C-CFG-HOSTNAME(WK-X-CFG-IX)
037800        MOVE TF-PATH-LABEL  TO WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)
037900        MOVE TF-WARNING     TO WK-C-CFG-WARNING(WK-X-CFG-IX)
038000        MOVE TF-CRITICAL    TO WK-C-CFG-CRITICAL(WK-X-CFG-IX)
038100        ADD 1 TO WS-N-TRANS-INSERTED
038200     END-IF.
038300
038400 C300-EXIT.
038500 EXIT.
038600
038700 D000-REWRITE-CONFIG-MASTER.
038800
038900     OPEN OUTPUT MSM-CFG-FILE.
039000     IF NOT WK-C-SUCCESSFUL
039100        DISPLAY "MSMCFGUP - OPEN FILE ERROR - MSM-CFG-FILE"
039200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039300        GO TO Y900-ABNORMAL-TERMINATION
039400     END-IF.
039500     PERFORM D100-WRITE-ONE-CONFIG-ROW
039600        THRU D100-EXIT
039700        VARYING WK-X-CFG-IX FROM 1 BY 1
039800           UNTIL WK-X-CFG-IX > WK-N-CFG-COUNT.
039900     CLOSE MSM-CFG-FILE.
040000
040100 D000-EXIT.
040200 EXIT.
040300
040400 D100-WRITE-ONE-CONFIG-ROW.
040500
040600     MOVE WK-C-CFG-METRIC-TYPE(WK-X-CFG-IX) TO CF-METRIC-TYPE.
040700     MOVE WK-C-CFG-ENVIRONMENT(WK-X-CFG-IX) TO CF-ENVIRONMENT.
040800     MOVE WK-C-CFG-HOSTNAME(WK-X-CFG-IX)    TO CF-HOSTNAME.
040900     MOVE WK-C-CFG-PATH-LABEL(WK-X-CFG-IX)  TO CF-PATH-LABEL.
041000     MOVE WK-C-CFG-WARNING(WK-X-CFG-IX)     TO CF-WARNING.
041100     MOVE WK-C-CFG-CRITICAL(WK-X-CFG-IX)    TO CF-CRITICAL.
041200     WRITE MSM-CFG-RECORD.
041300
041400 D100-EXIT.
041500 EXIT.
041600
041700* ----------------------------------------------------------------
041800* ABNORMAL TERMINATION
041900* ----------------------------------------------------------------
042000 Y900-ABNORMAL-TERMINATION.
042100
042200     PERFORM Z000-END-PROGRAM-ROUTINE
042300        THRU Z099-END-PROGRAM-ROUTINE-EX.
042400     GOBACK.
042500
042600*-----------------------------------------------------------------
042700 Z000-END-PROGRAM-ROUTINE.
042800*-----------------------------------------------------------------
042900
043000     DISPLAY "MSMCFGUP - TRANSACTIONS READ     " WS-N-TRANS-READ.
043100     DISPLAY "MSMCFGUP - TRANSACTIONS REJECTED "
043200             WS-N-TRANS-REJECTED.
043300     DISPLAY "MSMCFGUP - CONFIG ROWS INSERTED  "
043400             WS-N-TRANS-INSERTED.
043500     DISPLAY "MSMCFGUP - CONFIG ROWS UPDATED   "
043600             WS-N-TRANS-UPDATED.
043700     DISPLAY "MSMCFGUP - CONFIG-MASTER ROWS    " WK-N-CFG-COUNT.
043800
043900 Z099-END-PROGRAM-ROUTINE-EX.
044000 EXIT.
