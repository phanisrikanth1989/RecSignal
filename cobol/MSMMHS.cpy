000100* MSMMHS.cpybk
000200*----------------------------------------------------------------*
000300* METRIC-HISTORY RECORD - EVERY READING PERSISTED TO HISTORY,    *
000400* REGARDLESS OF THE ALERT OUTCOME, TAGGED WITH THE SERVER ID THE *
000500* READING WAS RESOLVED OR REGISTERED AGAINST.  FIXED LENGTH 121  *
000600* (112 BUSINESS BYTES OF MSMMTR, THE 5-BYTE SERVER ID, PLUS A    *
000700* 4-BYTE EXPANSION FILLER).                                      *
000800*----------------------------------------------------------------*
000900* TAG    DEV       DATE        DESCRIPTION                       *
001000* ------ --------- ----------- --------------------------------- *
001100* MSM003 RENDIG    12/06/1991  INITIAL VERSION.                  *
001200*----------------------------------------------------------------*
001300 01  MSM-MHS-RECORD.
001400     05  MH-SERVER-ID            PIC 9(05).
001500*                        RESOLVED/ASSIGNED SERVER ID
001600     05  MH-HOSTNAME             PIC X(30).
001700     05  MH-ENVIRONMENT          PIC X(04).
001800     05  MH-SERVER-TYPE          PIC X(06).
001900     05  MH-METRIC-TYPE          PIC X(20).
002000     05  MH-VALUE                PIC 9(06)V99.
002100     05  MH-LABEL                PIC X(30).
002200     05  MH-TIMESTAMP            PIC X(14).
002300     05  FILLER                  PIC X(04).
002400*                        RESERVED FOR FUTURE EXPANSION
