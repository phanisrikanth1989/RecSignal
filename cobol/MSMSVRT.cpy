000100* MSMSVRT.cpybk
000200*----------------------------------------------------------------*
000300* IN-MEMORY SERVERS TABLE.  SERVERS-MASTER IS LOADED INTO THIS   *
000400* TABLE ONCE AT THE START OF THE RUN; MSMINGST SEARCHES IT BY    *
000500* HOSTNAME FOR SERVER RESOLUTION/AUTO-REGISTRATION AND MSMRSUM   *
000600* SEARCHES IT BY ID FOR THE ENVIRONMENT JOIN IN THE ALERT        *
000700* SUMMARY.                                                       *
000800*----------------------------------------------------------------*
000900* TAG    DEV       DATE        DESCRIPTION                       *
001000* ------ --------- ----------- --------------------------------- *
001100* MSM013 RENDIG    12/06/1991  INITIAL VERSION.                  *
001200*----------------------------------------------------------------*
001300 01  WK-C-SVR-TABLE.
001400     05  WK-N-SVR-COUNT          PIC 9(05) COMP VALUE ZERO.
001500     05  WK-N-SVR-NEXT-ID        PIC 9(05) COMP VALUE ZERO.
001600*                        HIGHEST SERVER ID SEEN AT LOAD TIME - THE
001700*                        NEXT AUTO-REGISTERED SERVER TAKES
001800*                        WK-N-SVR-NEXT-ID + 1
001900     05  WK-C-SVR-ENTRY OCCURS 1 TO 2000 TIMES
002000             DEPENDING ON WK-N-SVR-COUNT
002100             INDEXED BY WK-X-SVR-IX.
002200         10  WK-C-SVR-ID              PIC 9(05).
002300         10  WK-C-SVR-HOSTNAME        PIC X(30).
002400         10  WK-C-SVR-ENVIRONMENT     PIC X(04).
002500         10  WK-C-SVR-TYPE            PIC X(06).
002600         10  WK-C-SVR-ACTIVE          PIC X(01).
002700         10  FILLER                   PIC X(04).
