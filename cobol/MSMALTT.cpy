000100* MSMALTT.cpybk
000200*----------------------------------------------------------------*
000300* IN-MEMORY ALERTS TABLE.  ALERTS-MASTER IS LOADED INTO THIS     *
000400* ONCE AT THE START OF THE RUN; MSMVENG, MSMALACT AND MSMRSUM ALL*
000500* SEARCH AND UPDATE IT IN PLACE, AND MSMINGST REWRITES IT TO     *
000600* ALERTS-MASTER AT THE END OF THE RUN.                           *
000700*----------------------------------------------------------------*
000800* TAG    DEV       DATE        DESCRIPTION                       *
000900* ------ --------- ----------- --------------------------------- *
001000* MSM012 RENDIG    12/06/1991  INITIAL VERSION.                  *
001100*----------------------------------------------------------------*
001200 01  WK-C-ALT-TABLE.
001300     05  WK-N-ALT-COUNT          PIC 9(05) COMP VALUE ZERO.
001400     05  WK-N-ALT-NEXT-ID        PIC 9(07) COMP VALUE ZERO.
001500*                        HIGHEST ALERT ID SEEN AT LOAD TIME - THE
001600*                        NEXT NEW ALERT TAKES WK-N-ALT-NEXT-ID + 1
001700     05  WK-C-ALT-ENTRY OCCURS 1 TO 5000 TIMES
001800             DEPENDING ON WK-N-ALT-COUNT
001900             INDEXED BY WK-X-ALT-IX.
002000         10  WK-C-ALT-ID              PIC 9(07).
002100         10  WK-C-ALT-SERVER-ID       PIC 9(05).
002200         10  WK-C-ALT-METRIC          PIC X(20).
002300         10  WK-C-ALT-SEVERITY        PIC X(08).
002400         10  WK-C-ALT-LABEL           PIC X(30).
002500         10  WK-C-ALT-VALUE           PIC 9(06)V99.
002600         10  WK-C-ALT-MESSAGE         PIC X(120).
002700         10  WK-C-ALT-STATUS          PIC X(12).
002800         10  WK-C-ALT-ACK-BY          PIC X(20).
002900         10  WK-C-ALT-CREATED-TS      PIC X(14).
003000         10  WK-C-ALT-RESOLVED-TS     PIC X(14).
003100         10  FILLER                   PIC X(02).
