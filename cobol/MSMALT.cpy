000100* MSMALT.cpybk
000200*----------------------------------------------------------------*
000300* ALERT RECORD - ALERTS MASTER AND ALERT-SUMMARY OUTPUT.  FIXED  *
000400* LENGTH 260 (258 BUSINESS BYTES PLUS A 2-BYTE EXPANSION FILLER).*
000500*----------------------------------------------------------------*
000600* TAG    DEV       DATE        DESCRIPTION                       *
000700* ------ --------- ----------- --------------------------------- *
000800* MSM006 RENDIG    12/06/1991  INITIAL VERSION.                  *
000900*----------------------------------------------------------------*
001000 01  MSM-ALT-RECORD.
001100     05  AL-ID                   PIC 9(07).
001200*                        ALERT ID, ASSIGNED SEQUENTIALLY
001300     05  AL-SERVER-ID            PIC 9(05).
001400*                        OWNING SERVER ID
001500     05  AL-METRIC               PIC X(20).
001600*                        METRIC TYPE CODE
001700     05  AL-SEVERITY             PIC X(08).
001800         88  AL-SEV-WARNING                VALUE "WARNING ".
001900         88  AL-SEV-CRITICAL                VALUE "CRITICAL".
002000     05  AL-LABEL                PIC X(30).
002100*                        LABEL, MAY BE SPACES
002200     05  AL-VALUE                PIC 9(06)V99.
002300*                        METRIC VALUE AT ALERT TIME
002400     05  AL-MESSAGE              PIC X(120).
002500*                        HUMAN READABLE MESSAGE, SEE MSMVENG
002600     05  AL-STATUS               PIC X(12).
002700         88  AL-STAT-OPEN                  VALUE "OPEN        ".
002800         88  AL-STAT-ACK                   VALUE "ACKNOWLEDGED".
002900         88  AL-STAT-RESOLVED               VALUE "RESOLVED    ".
003000     05  AL-ACK-BY               PIC X(20).
003100*                        ACKNOWLEDGING USER, SPACES IF NONE
003200     05  AL-CREATED-TS           PIC X(14).
003300*                        CREATION TIMESTAMP
003400     05  AL-RESOLVED-TS          PIC X(14).
003500*                        RESOLUTION TIMESTAMP, SPACES IF OPEN
003600     05  FILLER                  PIC X(02).
003700*                        RESERVED FOR FUTURE EXPANSION
