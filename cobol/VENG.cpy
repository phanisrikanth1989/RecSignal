000100* VENG.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE RECORD FOR THE "CALL MSMVENG" ALERT ENGINE INTERFACE.  *
000400* ONE READING IN, ONE OUTCOME OUT - THE CONFIG AND ALERTS TABLES *
000500* ARE PASSED SEPARATELY (COPY MSMCFGT / COPY MSMALTT IN THE      *
000600* CALLING PROGRAM'S LINKAGE SECTION) SO MSMVENG SEES THE SAME    *
000700* TABLE STORAGE THE DRIVER BUILT, NOT A COPY OF IT.              *
000800*----------------------------------------------------------------*
000900* TAG    DEV       DATE        DESCRIPTION                       *
001000* ------ --------- ----------- --------------------------------- *
001100* MSM015 RENDIG    12/06/1991  INITIAL VERSION.                  *
001200*----------------------------------------------------------------*
001300 01  WK-C-VENG-RECORD.
001400     05  WK-C-VENG-INPUT.
001500         10  WK-C-VENG-SERVER-ID      PIC 9(05).
001600         10  WK-C-VENG-ENVIRONMENT    PIC X(04).
001700         10  WK-C-VENG-HOSTNAME       PIC X(30).
001800         10  WK-C-VENG-METRIC-TYPE    PIC X(20).
001900         10  WK-C-VENG-VALUE          PIC 9(06)V99.
002000         10  WK-C-VENG-LABEL          PIC X(30).
002100         10  WK-C-VENG-RUN-TS         PIC X(14).
002200     05  WK-C-VENG-OUTPUT.
002300         10  WK-C-VENG-ACTION-CD      PIC X(02).
002400             88  WK-C-VENG-SKIPPED             VALUE "SK".
002500             88  WK-C-VENG-NO-CHANGE           VALUE "OK".
002600             88  WK-C-VENG-AUTO-RESOLVED       VALUE "RS".
002700             88  WK-C-VENG-SUPPRESSED          VALUE "SU".
002800             88  WK-C-VENG-RAISED              VALUE "RA".
002900         10  WK-C-VENG-SEVERITY       PIC X(08).
003000         10  FILLER                   PIC X(04) VALUE SPACES.
