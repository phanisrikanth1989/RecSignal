000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      MSMALACT.
000500 AUTHOR.          R T DIGNADICE.
000600 INSTALLATION.    ENTERPRISE SYSTEMS - MONITORING GROUP.
000700 DATE-WRITTEN.    18/06/1991.
000800 DATE-COMPILED.
000900 SECURITY.        THIS PROGRAM AND ANY ASSOCIATED LISTINGS ARE
001000                   THE PROPERTY OF THIS INSTALLATION.  DISCLOSURE
001100                   OUTSIDE THE MONITORING GROUP IS PROHIBITED.
001200*----------------------------------------------------------------*
001300*DESCRIPTION : RECSIGNAL ALERT LIFECYCLE TRANSITIONS.  LOADS
001400*              ALERTS-MASTER INTO THE IN-MEMORY TABLE, APPLIES
001500*              ALERT-ACTIONS (ACK/RES) TRANSACTIONS AGAINST THE
001600*              STATE MACHINE OPEN -> ACKNOWLEDGED -> RESOLVED,
001700*              AND REWRITES ALERTS-MASTER.
001800*----------------------------------------------------------------*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* MSM501 - RENDIG  - 18/06/1991 - INITIAL VERSION.                MSM501  
002300* MSM119 - KTHOO   - 28/11/1998 - Y2K REVIEW - RESOLVED-TS BUILT  MSM119  
002400*                                 FROM THE CCYYMMDDHHMMSS RUN
002500*                                 TIMESTAMP, NOT A 2-DIGIT YEAR.
002600*                                 NO CHANGE REQUIRED - ALREADY
002700*                                 CCYY.
002800* MSM142 - PATEG   - 30/09/2005 - REQUEST 40602.  A RES ACTION    MSM142  
002900*                                 AGAINST AN ALREADY-RESOLVED
003000*                                 ALERT IS NOW REJECTED WITH A
003100*                                 MESSAGE INSTEAD OF SILENTLY
003200*                                 OVERWRITING THE ORIGINAL
003300*                                 RESOLUTION TIMESTAMP.
003400*----------------------------------------------------------------*
003500*
003600 ENVIRONMENT DIVISION.
003700********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT MSM-ALT-FILE ASSIGN TO ALERTMST
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-FILE-STATUS.
004800
004900     SELECT MSM-ACT-FILE ASSIGN TO ALERTACT
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300***************
005400 DATA DIVISION.
005500 FILE SECTION.
005600**************
005700 FD  MSM-ALT-FILE
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS MSM-ALT-RECORD.
006000     COPY MSMALT.
006100
006200 FD  MSM-ACT-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS MSM-ACT-RECORD.
006500     COPY MSMACT.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                       PIC X(24) VALUE
007100     "** PROGRAM MSMALACT  **".
007200
007300 01  WK-C-COMMON.
007400     COPY MSMFST.
007500
007600 01  WK-C-WORK-AREA.
007700     05  WS-C-EOF-SW              PIC X(01) VALUE "N".
007800         88  WS-C-EOF                     VALUE "Y".
007900     05  WS-C-ACT-EOF-SW          PIC X(01) VALUE "N".
008000         88  WS-C-ACT-EOF                 VALUE "Y".
008100     05  WS-C-ALT-FOUND-SW        PIC X(01) VALUE "N".
008200         88  WS-C-ALT-WAS-FOUND           VALUE "Y".
008300     05  WS-N-ACT-READ            PIC 9(05) COMP VALUE ZERO.
008400     05  WS-N-ACT-REJECTED        PIC 9(05) COMP VALUE ZERO.
008500     05  WS-N-ACT-ACKNOWLEDGED    PIC 9(05) COMP VALUE ZERO.
008600     05  WS-N-ACT-RESOLVED        PIC 9(05) COMP VALUE ZERO.
008700     05  FILLER                   PIC X(04) VALUE SPACES.
008800
008900* RUN-TIMESTAMP WORK AREA - STAMPED ONTO EVERY RES ACTION APPLIED
009000* THIS RUN.
009100 01  WK-C-RUNDATE-AREA.
009200     05  WS-C-SYSDATE.
009300         10  WS-C-SYS-CEN         PIC X(02) VALUE "20".
009400         10  WS-C-SYS-YMD         PIC 9(06).
009500     05  WS-C-SYS-YMD-PARTS REDEFINES WS-C-SYSDATE.
009600         10  FILLER               PIC X(02).
009700         10  WS-C-SYS-YY          PIC 9(02).
009800         10  WS-C-SYS-MM          PIC 9(02).
009900         10  WS-C-SYS-DD          PIC 9(02).
010000     05  WS-C-SYSTIME-RAW         PIC 9(08).
010100     05  WS-C-SYSTIME-PARTS REDEFINES WS-C-SYSTIME-RAW.
010200         10  WS-C-TIME-HH         PIC 9(02).
010300         10  WS-C-TIME-MM         PIC 9(02).
010400         10  WS-C-TIME-SS         PIC 9(02).
010500         10  WS-C-TIME-HS         PIC 9(02).
010600     05  WS-C-RUN-TIMESTAMP       PIC X(14) VALUE SPACES.
010700     05  WS-N-RUN-TIMESTAMP REDEFINES WS-C-RUN-TIMESTAMP
010800                                  PIC 9(14).
010900
011000 COPY MSMALTT.
011100
011200 PROCEDURE DIVISION.
011300**********************
011400 MAIN-MODULE.
011500
011600     PERFORM A000-INITIALIZATION
011700        THRU A000-EXIT.
011800
011900     PERFORM B000-LOAD-ALERTS-MASTER
012000        THRU B000-EXIT.
012100
012200     PERFORM C000-APPLY-ACTIONS
012300        THRU C000-EXIT.
012400
012500     PERFORM D000-REWRITE-ALERTS-MASTER
012600        THRU D000-EXIT.
012700
012800     PERFORM Z000-END-PROGRAM-ROUTINE
012900        THRU Z099-END-PROGRAM-ROUTINE-EX.
013000
013100     GOBACK.
013200
013300 A000-INITIALIZATION.
013400
013500     ACCEPT WS-C-SYS-YMD     FROM DATE.
013600     ACCEPT WS-C-SYSTIME-RAW FROM TIME.
013700     STRING WS-C-SYS-CEN     DELIMITED BY SIZE
013800            WS-C-SYS-YMD     DELIMITED BY SIZE
013900            WS-C-TIME-HH     DELIMITED BY SIZE
014000            WS-C-TIME-MM     DELIMITED BY SIZE
014100            WS-C-TIME-SS     DELIMITED BY SIZE
014200       INTO WS-C-RUN-TIMESTAMP
014300     END-STRING.
014400
014500 A000-EXIT.
014600 EXIT.
014700
014800 B000-LOAD-ALERTS-MASTER.
014900
015000     MOVE ZERO TO WK-N-ALT-COUNT WK-N-ALT-NEXT-ID.
015100     OPEN INPUT MSM-ALT-FILE.
015200     IF NOT WK-C-SUCCESSFUL
015300           AND NOT WK-C-FILE-NOT-FOUND
015400        DISPLAY "MSMALACT - OPEN FILE ERROR - MSM-ALT-FILE"
015500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600        GO TO Y900-ABNORMAL-TERMINATION
015700     END-IF.
015800     IF WK-C-SUCCESSFUL
015900        MOVE "N" TO WS-C-EOF-SW
016000        PERFORM B100-LOAD-ONE-ALERT
016100           THRU B100-EXIT
016200           UNTIL WS-C-EOF
016300        CLOSE MSM-ALT-FILE
016400     END-IF.
016500
016600 B000-EXIT.
016700 EXIT.
016800
016900 B100-LOAD-ONE-ALERT.
017000
017100     READ MSM-ALT-FILE
017200        AT END
017300           SET WS-C-EOF TO TRUE
017400        NOT AT END
017500           ADD 1 TO WK-N-ALT-COUNT
017600           SET WK-X-ALT-IX TO WK-N-ALT-COUNT
017700           MOVE AL-ID          TO WK-C-ALT-ID(WK-X-ALT-IX)
017800           MOVE AL-SERVER-ID   TO WK-C-ALT-SERVER-ID(WK-X-ALT-IX)
017900           MOVE AL-METRIC      TO WK-C-ALT-METRIC(WK-X-ALT-IX)
018000           MOVE AL-SEVERITY    TO WK-C-ALT-SEVERITY(WK-X-ALT-IX)
018100           MOVE AL-LABEL       TO WK-C-ALT-LABEL(WK-X-ALT-IX)
018200           MOVE AL-VALUE       TO WK-C-ALT-VALUE(WK-X-ALT-IX)
018300           MOVE AL-MESSAGE     TO WK-C-ALT-MESSAGE(WK-X-ALT-IX)
018400           MOVE AL-STATUS      TO WK-C-ALT-STATUS(WK-X-ALT-IX)
018500           MOVE AL-ACK-BY      TO WK-C-ALT-ACK-BY(WK-X-ALT-IX)
018600           MOVE AL-CREATED-TS  TO WK-C-ALT-CREATED-TS(WK-X-ALT-IX)
018700           MOVE AL-RESOLVED-TS
018800              TO WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX)
018900           IF AL-ID > WK-N-ALT-NEXT-ID
019000              MOVE AL-ID       TO WK-N-ALT-NEXT-ID
019100           END-IF
019200     END-READ.
019300
019400 B100-EXIT.
019500 EXIT.
019600
019700* ----------------------------------------------------------------
019800* APPLY THE ALERT-ACTIONS TRANSACTIONS.  ABSENCE OF THE
019900* TRANSACTION FILE IS NOT AN ERROR - IT SIMPLY MEANS NO ACTIONS
020000* THIS RUN.
020100* ----------------------------------------------------------------
020200 C000-APPLY-ACTIONS.
020300
020400     OPEN INPUT MSM-ACT-FILE.
020500     IF NOT WK-C-SUCCESSFUL
020600           AND NOT WK-C-FILE-NOT-FOUND
020700        DISPLAY "MSMALACT - OPEN FILE ERROR - MSM-ACT-FILE"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100     IF WK-C-SUCCESSFUL
021200        MOVE "N" TO WS-C-ACT-EOF-SW
021300        PERFORM C100-READ-NEXT-ACTION
021400           THRU C100-EXIT
021500        PERFORM C200-PROCESS-ONE-ACTION
021600           THRU C200-EXIT
021700           UNTIL WS-C-ACT-EOF
021800        CLOSE MSM-ACT-FILE
021900     END-IF.
022000
022100 C000-EXIT.
022200 EXIT.
022300
022400 C100-READ-NEXT-ACTION.
022500
022600     READ MSM-ACT-FILE
022700        AT END
022800           SET WS-C-ACT-EOF TO TRUE
022900     END-READ.
023000
023100 C100-EXIT.
023200 EXIT.
023300
023400 C200-PROCESS-ONE-ACTION.
023500
023600     ADD 1 TO WS-N-ACT-READ.
023700
023800     MOVE "N" TO WS-C-ALT-FOUND-SW.
023900     SET WK-X-ALT-IX TO 1.
024000     IF WK-N-ALT-COUNT > ZERO
024100        SEARCH WK-C-ALT-ENTRY
024200           AT END
024300              CONTINUE
024400           WHEN WK-C-ALT-ID(WK-X-ALT-IX) = AC-ALERT-ID
024500              SET WS-C-ALT-WAS-FOUND TO TRUE
024600        END-SEARCH
024700     END-IF.
024800
024900     IF NOT WS-C-ALT-WAS-FOUND
025000        ADD 1 TO WS-N-ACT-REJECTED
025100        DISPLAY "MSMALACT - REJECTED - ALERT NOT FOUND - "
025200                AC-ACTION-CODE " " AC-ALERT-ID
025300     ELSE
025400        IF AC-IS-ACK
025500           PERFORM C300-ACKNOWLEDGE-ONE-ALERT
025600              THRU C300-EXIT
025700        ELSE
025800           IF AC-IS-RES
025900              PERFORM C400-RESOLVE-ONE-ALERT
026000                 THRU C400-EXIT
026100           ELSE
026200              ADD 1 TO WS-N-ACT-REJECTED
026300              DISPLAY "MSMALACT - REJECTED - UNKNOWN ACTION CODE "
026400                      AC-ACTION-CODE " " AC-ALERT-ID
026500           END-IF
026600        END-IF
026700     END-IF.
026800
026900     PERFORM C100-READ-NEXT-ACTION
027000        THRU C100-EXIT.
027100
027200 C200-EXIT.
027300 EXIT.
027400
027500* ONLY AN OPEN ALERT MAY BE ACKNOWLEDGED.
027600 C300-ACKNOWLEDGE-ONE-ALERT.
027700
027800     IF WK-C-ALT-STATUS(WK-X-ALT-IX) = "OPEN        "
027900        MOVE "ACKNOWLEDGED" TO WK-C-ALT-STATUS(WK-X-ALT-IX)
028000        MOVE AC-USER-ID     TO WK-C-ALT-ACK-BY(WK-X-ALT-IX)
028100        ADD 1 TO WS-N-ACT-ACKNOWLEDGED
028200     ELSE
028300        ADD 1 TO WS-N-ACT-REJECTED
028400        DISPLAY "MSMALACT - REJECTED - ALERT NOT OPEN - "
028500                AC-ALERT-ID " STATUS IS "
028600                WK-C-ALT-STATUS(WK-X-ALT-IX)
028700     END-IF.
028800
028900 C300-EXIT.
029000 EXIT.
029100
029200* AN OPEN OR ACKNOWLEDGED ALERT MAY BE RESOLVED; AN ALREADY
029300* RESOLVED ALERT IS REJECTED (MSM142).
029400 C400-RESOLVE-ONE-ALERT.
029500
029600     IF WK-C-ALT-STATUS(WK-X-ALT-IX) = "RESOLVED    "
029700        ADD 1 TO WS-N-ACT-REJECTED
029800        DISPLAY "MSMALACT - REJECTED - ALERT ALREADY RESOLVED - "
029900                AC-ALERT-ID
030000     ELSE
030100        MOVE "RESOLVED    "     TO WK-C-ALT-STATUS(WK-X-ALT-IX)
030200        MOVE WS-C-RUN-TIMESTAMP
030300                          TO WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX)
030400        ADD 1 TO WS-N-ACT-RESOLVED
030500     END-IF.
030600
030700 C400-EXIT.
030800 EXIT.
030900
031000 D000-REWRITE-ALERTS-MASTER.
031100
031200     OPEN OUTPUT MSM-ALT-FILE.
031300     IF NOT WK-C-SUCCESSFUL
031400        DISPLAY "MSMALACT - OPEN FILE ERROR - MSM-ALT-FILE"
031500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031600        GO TO Y900-ABNORMAL-TERMINATION
031700     END-IF.
031800     PERFORM D100-WRITE-ONE-ALERT
031900        THRU D100-EXIT
032000        VARYING WK-X-ALT-IX FROM 1 BY 1
032100           UNTIL WK-X-ALT-IX > WK-N-ALT-COUNT.
032200     CLOSE MSM-ALT-FILE.
032300
032400 D000-EXIT.
032500 EXIT.
032600
032700 D100-WRITE-ONE-ALERT.
032800
032900     MOVE WK-C-ALT-ID(WK-X-ALT-IX)          TO AL-ID.
033000     MOVE WK-C-ALT-SERVER-ID(WK-X-ALT-IX)   TO AL-SERVER-ID.
033100     MOVE WK-C-ALT-METRIC(WK-X-ALT-IX)      TO AL-METRIC.
033200     MOVE WK-C-ALT-SEVERITY(WK-X-ALT-IX)    TO AL-SEVERITY.
033300     MOVE WK-C-ALT-LABEL(WK-X-ALT-IX)       TO AL-LABEL.
033400     MOVE WK-C-ALT-VALUE(WK-X-ALT-IX)       TO AL-VALUE.
033500     MOVE WK-C-ALT-MESSAGE(WK-X-ALT-IX)     TO AL-MESSAGE.
033600     MOVE WK-C-ALT-STATUS(WK-X-ALT-IX)      TO AL-STATUS.
033700     MOVE WK-C-ALT-ACK-BY(WK-X-ALT-IX)      TO AL-ACK-BY.
033800     MOVE WK-C-ALT-CREATED-TS(WK-X-ALT-IX)  TO AL-CREATED-TS.
033900     MOVE WK-C-ALT-RESOLVED-TS(WK-X-ALT-IX) TO AL-RESOLVED-TS.
034000     WRITE MSM-ALT-RECORD.
034100
034200 D100-EXIT.
034300 EXIT.
034400
034500* ----------------------------------------------------------------
034600* ABNORMAL TERMINATION
034700* ----------------------------------------------------------------
034800 Y900-ABNORMAL-TERMINATION.
034900
035000     PERFORM Z000-END-PROGRAM-ROUTINE
035100        THRU Z099-END-PROGRAM-ROUTINE-EX.
035200     GOBACK.
035300
035400*-----------------------------------------------------------------
035500 Z000-END-PROGRAM-ROUTINE.
035600*-----------------------------------------------------------------
035700
035800     DISPLAY "MSMALACT - ACTIONS READ         " WS-N-ACT-READ.
035900     DISPLAY "MSMALACT - ACTIONS REJECTED     " WS-N-ACT-REJECTED.
036000     DISPLAY "MSMALACT - ALERTS ACKNOWLEDGED  "
036100             WS-N-ACT-ACKNOWLEDGED.
036200     DISPLAY "MSMALACT - ALERTS RESOLVED      " WS-N-ACT-RESOLVED.
036300
036400 Z099-END-PROGRAM-ROUTINE-EX.
036500 EXIT.
